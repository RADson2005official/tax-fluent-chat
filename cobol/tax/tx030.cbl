000100*****************************************************************
000110*                Federal Tax Bracket Table Report                *
000120*                                                                *
000130*      Prints the 2024 rate schedule for all four filing         +
000140*      statuses - a static reference report, no input file.      *
000150*                                                                *
000160*****************************************************************
000170*
000180  identification          division.
000190*================================
000200*
000210  program-id.       tx030.
000220*
000230  author.           Victor B Crandall.
000240*
000250  installation.     Crandall Revenue Systems.
000260*
000270  date-written.     05/04/1988.
000280*
000290  date-compiled.
000300*
000310  security.         Copyright (C) 1988-2026 & later, Victor B Crandall.
000320                     Distributed under the GNU General Public License.
000330                     See the file COPYING for details.
000340*
000350*    Remarks.          Federal Tax Bracket Table report.  Semi-sourced
000360*                       from the check register column report, cut down
000370*                       to a plain read/print loop as there is no
000380*                       transaction file to key off here, just the
000390*                       rate schedule table itself.
000400*
000410*    Version.          See TX-Prog-Name in WS.
000420*
000430*    Called Modules.
000440*                       None.
000450*
000460*    Functions Used:
000470*                       None.
000480*
000490*    Files used :
000500*                       txbrkrp.  Bracket Table Report (output, print).
000510*
000520*    Error messages used.
000530* System wide:
000540*                       None.
000550* Program specific:
000560*                       None.
000570*
000580* Changes:
000590* 05/04/1988 vbc - 1.0.00 Created, ticket TX-206 - branch office wanted
000600*                  a hard copy of the rate schedule to pin on the wall.
000610* 14/11/1993 vbc - 1.0.01 Standard deduction now shown on the status
000620*                  header line, was missing from first cut, ticket
000630*                  TX-213.
000640* 08/09/1998 vbc - 1.0.02 Y2K review - table carries no date fields,
000650*                  logged as reviewed only, ticket TX-221.
000660* 12/01/2026 vbc - 1.1.00 Re-pointed at the TY2024 rate schedule and
000670*                  wstxbrk table shared with tx010/tx020, ticket TX-202.
000680*
000690*****************************************************************
000700* Copyright Notice.
000710* ****************
000720*
000730* This notice replaces any earlier copyright notice in this program
000740* and was last revised 09/08/2026.
000750*
000760* These files and programs are part of the TAXCALC System and are
000770* Copyright (c) Victor B Crandall, 1978-2026
000780* and later.
000790*
000800* This program is free software; you can redistribute it and/or
000810* modify it under the terms set out here and of the GNU General
000820* Public License as published by the Free Software Foundation;
000830* version 3 and later as revised for PERSONAL USAGE ONLY and that
000840* includes use within a business but EXCLUDES repackaging or for
000850* Resale, Rental or Hire in ANY way.
000860*
000870* TAXCALC is distributed in the hope that it will be useful, but
000880* WITHOUT ANY WARRANTY; without even the implied warranty of
000890* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000900* GNU General Public License for more details.
000910*
000920* You should have received a copy of the GNU General Public License
000930* along with TAXCALC; see the file COPYING.
000940*
000950*****************************************************************
000960*
000970  environment             division.
000980*================================
000990*
001000  copy "envdiv.cob".
001010*
001020  input-output            section.
001030  file-control.
001040      select  Txbrkrp-Out    assign to "TXBRKRP"
001050              organization is line sequential.
001060*
001070  data                    division.
001080*================================
001090*
001100  file section.
001110*
001120  fd  Txbrkrp-Out.
001130  01  FD-Txbrkrp-Out-Line.
001131      03  filler              pic x(132).
001140*
001150  working-storage section.
001160*-----------------------
001170  77  TX-Prog-Name            pic x(17) value "TX030   (1.1.00)".
001180*
001190  copy "wstxbrk.cob".
001200*
001210  01  WS-Subscripts.
001220      03  WS-Status-Ix         pic 9(2)  comp.
001230      03  WS-Row-Ix            pic 9(2)  comp.
001235      03  filler               pic x(1)  value space.
001240*
001250  01  WS-Run-Date-Fields.
001260      03  WS-Run-Date-YMD      pic 9(8).
001265      03  filler               pic x(1)  value space.
001270  01  WS-Run-Date-Alt redefines WS-Run-Date-Fields.
001280      03  WS-Run-CC            pic 99.
001290      03  WS-Run-YY            pic 99.
001300      03  WS-Run-MM            pic 99.
001310      03  WS-Run-DD            pic 99.
001315      03  filler               pic x(1).
001320*
001330  01  WS-Report-Amount.
001340      03  WS-Report-Amt-9      pic 9(9)v99.
001345      03  filler               pic x(1)  value space.
001350  01  WS-Report-Amt-Digits redefines WS-Report-Amount.
001360      03  WS-Report-Amt-X      pic x(11).
001365      03  filler               pic x(1).
001370*
001380  01  WS-Status-Name-Table.
001390      03  filler          pic x(20) value "S SINGLE".
001400      03  filler          pic x(20) value "MJMARRIED JOINT".
001410      03  filler          pic x(20) value "MSMARRIED SEPARATE".
001420      03  filler          pic x(20) value "HHHEAD OF HOUSEHOLD".
001430  01  WS-Status-Name-Redef redefines WS-Status-Name-Table.
001440      03  WS-Status-Name-Entry  occurs 4.
001450          05  WS-SN-Code        pic x(2).
001460          05  WS-SN-Text        pic x(18).
001470*
001480  01  WS-Print-Fields.
001490      03  WS-Header-Line       pic x(132)    value spaces.
001500      03  WS-Column-Line       pic x(132)    value spaces.
001510      03  WS-Detail-Line       pic x(132)    value spaces.
001520      03  WS-Blank-Line        pic x(132)    value spaces.
001530      03  WS-Std-Ded-Ed        pic zz,zz9.99.
001540      03  WS-Range-Lo-Ed       pic z,zzz,zz9.
001550      03  WS-Range-Hi-Ed       pic z,zzz,zz9.
001560      03  WS-Rate-Ed           pic z9.
001570      03  WS-Range-Text        pic x(24)     value spaces.
001575      03  filler               pic x(1)      value space.
001580*
001590  procedure               division.
001600*================================
001610*
001620  aa000-Main.
001630*
001640      open     output Txbrkrp-Out.
001650      move     1 to WS-Status-Ix.
001660      perform  aa005-One-Status thru aa005-Exit
001670              until WS-Status-Ix > 4.
001680      close    Txbrkrp-Out.
001690      stop     run.
001700*
001710  aa005-One-Status.
001720*
001730      perform  aa010-Print-Status-Header thru aa010-Exit.
001740      move     1 to WS-Row-Ix.
001750      perform  aa020-Print-Bracket-Lines thru aa020-Exit
001760              until WS-Row-Ix > 7.
001770      write    FD-Txbrkrp-Out-Line from WS-Blank-Line.
001780      add      1 to WS-Status-Ix.
001790*
001800  aa005-Exit.  exit.
001810*
001820  aa010-Print-Status-Header.
001830*
001840      move     TX-Std-Deduction (WS-Status-Ix) to WS-Std-Ded-Ed.
001850      move     spaces to WS-Header-Line.
001860      string   "FILING STATUS: " delimited by size
001870               WS-SN-Text (WS-Status-Ix) delimited by size
001880               "   STANDARD DEDUCTION: $" delimited by size
001890               WS-Std-Ded-Ed delimited by size
001900               into WS-Header-Line.
001910      write    FD-Txbrkrp-Out-Line from WS-Header-Line.
001920      move     spaces to WS-Column-Line.
001930      string   "RANGE" delimited by size
001940               into WS-Column-Line.
001950      move     "RATE" to WS-Column-Line (26:4).
001960      write    FD-Txbrkrp-Out-Line from WS-Column-Line.
001970*
001980  aa010-Exit.  exit.
001990*
002000  aa020-Print-Bracket-Lines.
002010*
002020      move     zero to WS-Report-Amt-9.
002030      if       WS-Row-Ix > 1
002040               move  TX-Bracket-Threshold (WS-Status-Ix, WS-Row-Ix - 1)
002050                     to WS-Report-Amt-9
002060      end-if.
002070      move     WS-Report-Amt-9 to WS-Range-Lo-Ed.
002080      move     spaces to WS-Range-Text.
002090      if       WS-Row-Ix = 7
002100               string  "$" WS-Range-Lo-Ed delimited by size
002110                       "+" delimited by size
002120                       into WS-Range-Text
002130      else
002140               move  TX-Bracket-Threshold (WS-Status-Ix, WS-Row-Ix)
002150                     to WS-Report-Amt-9
002160               move  WS-Report-Amt-9 to WS-Range-Hi-Ed
002170               string  "$" WS-Range-Lo-Ed delimited by size
002180                       " - $" delimited by size
002190                       WS-Range-Hi-Ed delimited by size
002200                       into WS-Range-Text
002210      end-if.
002220      compute  WS-Rate-Ed rounded =
002230               TX-Bracket-Rate (WS-Status-Ix, WS-Row-Ix) * 100.
002240      move     spaces to WS-Detail-Line.
002250      string   WS-Range-Text delimited by size
002260               into WS-Detail-Line.
002270      move     WS-Rate-Ed to WS-Detail-Line (26:2).
002280      move     "%" to WS-Detail-Line (28:1).
002290      write    FD-Txbrkrp-Out-Line from WS-Detail-Line.
002300      add      1 to WS-Row-Ix.
002310*
002320  aa020-Exit.  exit.
002330*
