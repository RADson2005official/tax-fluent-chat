000100*****************************************************************
000110*                Federal Tax Calculation - Engine B              *
000120*                                                                *
000130*      Uses the summed standard-plus-itemized deduction rule     +
000140*      and emits one breakdown line per bracket touched.         *
000150*                                                                *
000160*****************************************************************
000170*
000180  identification          division.
000190*================================
000200*
000210  program-id.       tx020.
000220*
000230  author.           Victor B Crandall.
000240*
000250  installation.     Crandall Revenue Systems.
000260*
000270  date-written.     22/03/1987.
000280*
000290  date-compiled.
000300*
000310  security.         Copyright (C) 1987-2026 & later, Victor B Crandall.
000320                     Distributed under the GNU General Public License.
000330                     See the file COPYING for details.
000340*
000350*    Remarks.          Federal Income Tax computation, TAXCALC-B engine.
000360*                       Deduction rule here is standard PLUS itemized
000370*                       (summed) - the sister engine in tx010 uses
000380*                       MAX instead, this is deliberate, not a bug.
000390*                       Also carries the 10,000,000 income ceiling
000400*                       that tx010 does not enforce.
000410*
000420*    Version.          See TX-Prog-Name in WS.
000430*
000440*    Called Modules.
000450*                       None.
000460*
000470*    Functions Used:
000480*                       None.
000490*
000500*    Files used :
000510*                       txpayin.  Taxpayer Master (input, shared
000520*                                 with tx010).
000530*                       txbdown.  Bracket Breakdown & Summary (output).
000540*
000550*    Error messages used.
000560* System wide:
000570*                       None.
000580* Program specific:
000590*                       TX010 - TX011.
000600*
000610* Changes:
000620* 22/03/1987 vbc - 1.0.00 Created as the alternate (summed-deduction)
000630*                  engine requested by the standalone reporting side,
000640*                  ticket TX-205.
000650* 19/09/1994 vbc - 1.0.01 Income ceiling check added at request of
000660*                  audit - runs above 10 million were falling through
000670*                  uncaught, ticket TX-212.
000680* 11/08/1998 vbc - 1.0.02 Y2K review - no century-sensitive fields in
000690*                  this program, logged as reviewed only, ticket TX-220.
000700* 12/01/2026 vbc - 1.1.00 Re-pointed at the TY2024 rate schedule,
000710*                  shares wstxbrk table with tx010, ticket TX-202.
000720* 30/01/2026 dpr - 1.1.01 SM-Marginal-Rate now uses the independent
000730*                  upper-bound lookup (B4) rather than reusing the
000740*                  bracket-walk's last rate, per spec review,
000750*                  ticket TX-210.
000755* 09/08/2026 dpr - 1.1.02 WS-Marginal-Rate widened from v99 to
000756*                  9(2)v99 and scaled x100 at capture in
000757*                  AA031-MRG-LOOP - it was carrying the raw .10-.37
000758*                  fraction, so every summary record printed
000759*                  SM-Marginal-Rate as 00.xx instead of xx.00,
000760*                  ticket TX-241.
000761* 09/08/2026 dpr - 1.1.03 AA031-FIND-MARGINAL-RATE now guards on
000762*                  zero taxable income and forces WS-Marginal-Rate
000763*                  to zero instead of falling into the first
000764*                  bracket row - B4 was disagreeing with A8's
000765*                  zero-income branch in TX010, ticket TX-241.
000766*
000770*****************************************************************
000780* Copyright Notice.
000790* ****************
000800*
000810* This notice replaces any earlier copyright notice in this program
000820* and was last revised 09/08/2026.
000830*
000840* These files and programs are part of the TAXCALC System and are
000850* Copyright (c) Victor B Crandall, 1978-2026
000860* and later.
000870*
000880* This program is free software; you can redistribute it and/or
000890* modify it under the terms set out here and of the GNU General
000900* Public License as published by the Free Software Foundation;
000910* version 3 and later as revised for PERSONAL USAGE ONLY and that
000920* includes use within a business but EXCLUDES repackaging or for
000930* Resale, Rental or Hire in ANY way.
000940*
000950* TAXCALC is distributed in the hope that it will be useful, but
000960* WITHOUT ANY WARRANTY; without even the implied warranty of
000970* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000980* GNU General Public License for more details.
000990*
001000* You should have received a copy of the GNU General Public License
001010* along with TAXCALC; see the file COPYING.
001020*
001030*****************************************************************
001040*
001050  environment             division.
001060*================================
001070*
001080  copy "envdiv.cob".
001090*
001100  input-output            section.
001110  file-control.
001120      select  Taxpayer-In    assign to "TXPAYIN"
001130              organization is line sequential.
001140      select  Txbdown-Out    assign to "TXBDOWN"
001150              organization is line sequential.
001160*
001170  data                    division.
001180*================================
001190*
001200  file section.
001210*
001220  fd  Taxpayer-In.
001230  01  FD-Taxpayer-In-Line.
001231      03  filler              pic x(80).
001240*
001250  fd  Txbdown-Out.
001260*      84 bytes - the wider of the breakdown and summary layouts;
001270*      a trailing summary record pads out short, same as a payroll
001280*      register carrying both detail and total lines in one file.
001290  01  FD-Txbdown-Out-Line.
001291      03  filler              pic x(84).
001300*
001310  working-storage section.
001320*-----------------------
001330  77  TX-Prog-Name            pic x(17) value "TX020   (1.1.03)".
001340*
001350  copy "wstxpay.cob".
001360  copy "wstxbrk.cob".
001370  copy "wstxbdl.cob".
001380  copy "wstxctl.cob".
001390*
001400  01  WS-Switches.
001410      03  WS-EOF-Sw            pic x     value "N".
001420          88  WS-EOF                     value "Y".
001430      03  WS-Reject-Sw         pic x     value "N".
001440          88  WS-Reject                 value "Y".
001450      03  WS-Marginal-Found-Sw pic x     value "N".
001460          88  WS-Marginal-Found         value "Y".
001465      03  filler               pic x(1)  value space.
001470*
001480  01  WS-Subscripts.
001490      03  WS-Row-Ix            pic 9(2)  comp.
001500      03  WS-Bracket-Ix        pic 9(2)  comp.
001505      03  WS-Mrg-Ix            pic 9(2)  comp.
001507      03  filler               pic x(1)  value space.
001510*
001520  01  WS-Run-Date-Fields.
001530      03  WS-Run-Date-YMD      pic 9(8).
001535      03  filler               pic x(1)  value space.
001540  01  WS-Run-Date-Alt redefines WS-Run-Date-Fields.
001550      03  WS-Run-CC            pic 99.
001560      03  WS-Run-YY            pic 99.
001570      03  WS-Run-MM            pic 99.
001580      03  WS-Run-DD            pic 99.
001585      03  filler               pic x(1).
001590*
001600  01  WS-Report-Amount.
001610      03  WS-Report-Amt-9      pic 9(9)v99.
001615      03  filler               pic x(1)  value space.
001620  01  WS-Report-Amt-Digits redefines WS-Report-Amount.
001630      03  WS-Report-Amt-X      pic x(11).
001635      03  filler               pic x(1).
001650*
001660  01  WS-Work-Fields.
001670      03  WS-Total-Deductions  pic 9(9)v99  value zero.
001680      03  WS-Taxable-Income    pic 9(9)v99  value zero.
001690      03  WS-Prior-Threshold   pic 9(9)v99  value zero.
001700      03  WS-Income-In-Bracket pic 9(9)v99  value zero.
001710      03  WS-Tax-In-Bracket    pic 9(9)v9999 value zero.
001720      03  WS-Total-Tax         pic 9(9)v9999 value zero.
001730      03  WS-Marginal-Rate     pic 9(2)v99  value zero.
001740      03  WS-Effective-Rate    pic 9(3)v99  value zero.
001750      03  WS-Range-Text        pic x(30)    value spaces.
001760      03  WS-Range-Lo-Ed       pic z,zzz,zz9.
001770      03  WS-Range-Hi-Ed       pic z,zzz,zz9.
001780      03  WS-Reject-Reason     pic x(40)    value spaces.
001785      03  filler               pic x(1)     value space.
001790*
001800  01  WS-Error-Messages.
001810      03  TX010  pic x(40) value "INCOME MUST BE GREATER THAN ZERO".
001820      03  TX011  pic x(40) value "INCOME EXCEEDS 10,000,000 CEILING".
001825      03  filler pic x(1)  value space.
001830*
001840  01  WS-Totals-Line.
001850      03  filler               pic x(20) value "RECORDS READ      -".
001860      03  WS-Tot-Read-Ed       pic zz,zz9.
001870      03  filler               pic x(100).
001880  01  WS-Totals-Line-2.
001890      03  filler               pic x(20) value "RECORDS ACCEPTED  -".
001900      03  WS-Tot-Accept-Ed     pic zz,zz9.
001910      03  filler               pic x(100).
001920  01  WS-Totals-Line-3.
001930      03  filler               pic x(20) value "RECORDS REJECTED  -".
001940      03  WS-Tot-Reject-Ed     pic zz,zz9.
001950      03  filler               pic x(100).
001960  01  WS-Totals-Line-4.
001970      03  filler               pic x(20) value "TOTAL GROSS INCOME-".
001980      03  WS-Tot-Gross-Ed      pic z,zzz,zzz,zz9.99.
001990      03  filler               pic x(94).
002000  01  WS-Totals-Line-5.
002010      03  filler               pic x(20) value "TOTAL FEDERAL TAX -".
002020      03  WS-Tot-Tax-Ed        pic z,zzz,zzz,zz9.99.
002030      03  filler               pic x(94).
002040*
002050  procedure               division.
002060*================================
002070*
002080  aa000-Main.
002090*
002100      perform  zz010-Open-Files.
002110      perform  aa005-Process-Records thru aa005-Exit
002120              until WS-EOF.
002130      perform  zz090-Print-Totals.
002140      perform  zz020-Close-Files.
002150      stop     run.
002160*
002170  aa005-Process-Records.
002180*
002190      add      1 to CT-Recs-Read.
002200      add      TX-Income to CT-Sum-Gross-Income.
002210      perform  aa010-Validate-Input thru aa010-Exit.
002220      if       WS-Reject
002230               add   1 to CT-Recs-Rejected
002240               go to aa005-Read-Next
002250      end-if.
002260      perform  aa015-Find-Bracket-Row thru aa015-Exit.
002270      perform  aa020-Compute-Deductions thru aa020-Exit.
002280      perform  aa030-Walk-Brackets thru aa030-Exit.
002290      add      1 to CT-Recs-Accepted.
002300      add      WS-Total-Tax to CT-Sum-Fed-Tax.
002310      perform  aa045-Write-Summary thru aa045-Exit.
002320*
002330  aa005-Read-Next.
002340*
002350      read     Taxpayer-In into TX-Taxpayer-Record
002360               at end
002370               set  WS-EOF to true
002380      end-read.
002390*
002400  aa005-Exit.  exit.
002410*
002420  aa010-Validate-Input.
002430*
002440      set      WS-Reject-Sw to "N".
002450      move     spaces to WS-Reject-Reason.
002460      if       TX-Income <= 0
002470               set   WS-Reject to true
002480               move  TX010 to WS-Reject-Reason
002490               go to aa010-Exit
002500      end-if.
002510      if       TX-Income > 10000000.00
002520               set   WS-Reject to true
002530               move  TX011 to WS-Reject-Reason
002540      end-if.
002550*
002560  aa010-Exit.  exit.
002570*
002580  aa015-Find-Bracket-Row.
002590*
002600      move     1 to WS-Row-Ix.
002610      perform  aa015-Search-Loop thru aa015-Search-Exit
002620              until TX-Status-Code (WS-Row-Ix) = TX-Filing-Status
002630                 or WS-Row-Ix > 4.
002640      move     WS-Row-Ix to WS-Bracket-Ix.
002650*
002660  aa015-Search-Loop.
002670*
002680      if       TX-Status-Code (WS-Row-Ix) not = TX-Filing-Status
002690               add   1 to WS-Row-Ix
002700      end-if.
002710*
002720  aa015-Search-Exit.  exit.
002730  aa015-Exit.         exit.
002740*
002750  aa020-Compute-Deductions.
002760*
002770*    B1 - standard PLUS itemized, summed, not maxed.
002780*
002790      compute  WS-Total-Deductions =
002800               TX-Std-Deduction (WS-Bracket-Ix) + TX-Addl-Deductions.
002810      if       TX-Income > WS-Total-Deductions
002820               subtract WS-Total-Deductions from TX-Income
002830                        giving WS-Taxable-Income
002840      else
002850               move  zero to WS-Taxable-Income
002860      end-if.
002870*
002880  aa020-Exit.  exit.
002890*
002900  aa030-Walk-Brackets.
002910*
002920      move     zero to WS-Prior-Threshold.
002930      move     zero to WS-Total-Tax.
002940      move     1 to WS-Row-Ix.
002950      perform  aa030-Bracket-Loop thru aa030-Bracket-Exit
002960              until WS-Prior-Threshold >= WS-Taxable-Income
002970                 or WS-Row-Ix > 7.
002980      perform  aa031-Find-Marginal-Rate thru aa031-Exit.
002990      if       TX-Income = zero
003000               move  zero to WS-Effective-Rate
003010      else
003020               compute WS-Effective-Rate rounded =
003030                       WS-Total-Tax / TX-Income * 100
003040      end-if.
003050*
003060  aa030-Exit.  exit.
003070*
003080  aa030-Bracket-Loop.
003090*
003100      if       WS-Taxable-Income <=
003110                       TX-Bracket-Threshold (WS-Bracket-Ix, WS-Row-Ix)
003120               compute WS-Income-In-Bracket =
003130                       WS-Taxable-Income - WS-Prior-Threshold
003140      else
003150               compute WS-Income-In-Bracket =
003160                       TX-Bracket-Threshold (WS-Bracket-Ix, WS-Row-Ix)
003170                       - WS-Prior-Threshold
003180      end-if.
003190      if       WS-Income-In-Bracket > zero
003200               compute WS-Tax-In-Bracket rounded =
003210                       WS-Income-In-Bracket *
003220                       TX-Bracket-Rate (WS-Bracket-Ix, WS-Row-Ix)
003230               add   WS-Tax-In-Bracket to WS-Total-Tax
003240               perform aa033-Format-Range-Text thru aa033-Exit
003250               perform aa040-Write-Breakdown thru aa040-Exit
003260      end-if.
003270      if       WS-Row-Ix = 7
003280               move  TX-Bracket-Threshold (WS-Bracket-Ix, WS-Row-Ix)
003290                     to WS-Prior-Threshold
003300      else
003310               move  TX-Bracket-Threshold (WS-Bracket-Ix, WS-Row-Ix)
003320                     to WS-Prior-Threshold
003330               add   1 to WS-Row-Ix
003340      end-if.
003350      if       WS-Row-Ix > 7
003360               move  8 to WS-Row-Ix
003370      end-if.
003380*
003390  aa030-Bracket-Exit.  exit.
003400*
003410  aa031-Find-Marginal-Rate.
003420*
003430*    B4 - independent upper-bound lookup, not the bracket-walk's
003440*    own running rate, per spec note that they must agree anyway.
003441*
003442*    09/08/2026 dpr - 1.1.03 zero-income guard added below - this
003443*    lookup was falling into the first bracket row and reporting
003444*    10.00 marginal rate for a zero-income record, disagreeing
003445*    with TAXCALC-A's A8 zero-income branch, ticket TX-241.
003450*
003460      if       WS-Taxable-Income = zero
003461               move  zero to WS-Marginal-Rate
003462      else
003463               move  1 to WS-Mrg-Ix
003464               set   WS-Marginal-Found-Sw to "N"
003465               perform  aa031-Mrg-Loop thru aa031-Mrg-Exit
003466                       until WS-Marginal-Found or WS-Mrg-Ix > 7
003467      end-if.
003500*
003510  aa031-Mrg-Loop.
003520*
003530      if       WS-Taxable-Income <=
003540                       TX-Bracket-Threshold (WS-Bracket-Ix, WS-Mrg-Ix)
003550               set   WS-Marginal-Found to true
003560               compute WS-Marginal-Rate rounded =
003565                     TX-Bracket-Rate (WS-Bracket-Ix, WS-Mrg-Ix) * 100
003580      else
003590               add   1 to WS-Mrg-Ix
003600      end-if.
003610*
003620  aa031-Mrg-Exit.  exit.
003630  aa031-Exit.      exit.
003640*
003650  aa033-Format-Range-Text.
003660*
003670      move     WS-Prior-Threshold to WS-Report-Amt-9.
003680      move     WS-Report-Amt-9 to WS-Range-Lo-Ed.
003690      if       WS-Row-Ix = 7
003700               string  "$" WS-Range-Lo-Ed delimited by size
003710                       "+" delimited by size
003720                       into WS-Range-Text
003730      else
003740               move  TX-Bracket-Threshold (WS-Bracket-Ix, WS-Row-Ix)
003750                     to WS-Report-Amt-9
003760               move  WS-Report-Amt-9 to WS-Range-Hi-Ed
003770               string  "$" WS-Range-Lo-Ed delimited by size
003780                       " - $" delimited by size
003790                       WS-Range-Hi-Ed delimited by size
003800                       into WS-Range-Text
003810      end-if.
003820*
003830  aa033-Exit.  exit.
003840*
003850  aa040-Write-Breakdown.
003860*
003870      move     TX-ID to BD-ID.
003880      compute  BD-Rate-Pct = TX-Bracket-Rate (WS-Bracket-Ix, WS-Row-Ix)
003890                             * 100.
003900      move     WS-Income-In-Bracket to BD-Income-In-Bracket.
003910      move     WS-Tax-In-Bracket to BD-Tax-In-Bracket.
003920      move     WS-Range-Text to BD-Range-Text.
003930      write    FD-Txbdown-Out-Line from TX-Breakdown-Record.
003940*
003950  aa040-Exit.  exit.
003960*
003970  aa045-Write-Summary.
003980*
003990      move     TX-ID to SM-ID.
004000      move     WS-Total-Tax to SM-Total-Tax.
004010      move     WS-Effective-Rate to SM-Effective-Rate.
004020      move     WS-Marginal-Rate to SM-Marginal-Rate.
004030      write    FD-Txbdown-Out-Line from TX-Summary-Record.
004040*
004050  aa045-Exit.  exit.
004060*
004070  zz010-Open-Files.
004080*
004090      open     input  Taxpayer-In
004100               output Txbdown-Out.
004110      move     zero to CT-Recs-Read.
004120      move     zero to CT-Recs-Accepted.
004130      move     zero to CT-Recs-Rejected.
004140      move     zero to CT-Sum-Gross-Income.
004150      move     zero to CT-Sum-Fed-Tax.
004160      perform  aa005-Read-Next.
004170*
004180  zz020-Close-Files.
004190*
004200      close    Taxpayer-In Txbdown-Out.
004210*
004220  zz090-Print-Totals.
004230*
004240      move     CT-Recs-Read to WS-Tot-Read-Ed.
004250      move     CT-Recs-Accepted to WS-Tot-Accept-Ed.
004260      move     CT-Recs-Rejected to WS-Tot-Reject-Ed.
004270      move     CT-Sum-Gross-Income to WS-Tot-Gross-Ed.
004280      move     CT-Sum-Fed-Tax to WS-Tot-Tax-Ed.
004290      display  WS-Totals-Line.
004300      display  WS-Totals-Line-2.
004310      display  WS-Totals-Line-3.
004320      display  WS-Totals-Line-4.
004330      display  WS-Totals-Line-5.
004340*
004350  zz090-Exit.  exit.
004360*
