000100*****************************************************************
000110*                Federal Tax Calculation - Engine A              *
000120*                                                                *
000130*         Uses the standard-or-itemized MAX deduction rule       +
000140*                                                                *
000150*****************************************************************
000160*
000170  identification          division.
000180*================================
000190*
000200  program-id.       tx010.
000210*
000220  author.           Victor B Crandall.
000230*
000240  installation.     Crandall Revenue Systems.
000250*
000260  date-written.     15/03/1987.
000270*
000280  date-compiled.
000290*
000300  security.         Copyright (C) 1987-2026 & later, Victor B Crandall.
000310                     Distributed under the GNU General Public License.
000320                     See the file COPYING for details.
000330*
000340*    Remarks.          Federal Income Tax computation, TAXCALC-A engine.
000350*                       Deduction rule here is MAX(standard, itemized) -
000360*                       do NOT confuse with the summed-deduction rule
000370*                       used by the sister engine in tx020.
000380*
000390*    Version.          See TX-Prog-Name in WS.
000400*
000410*    Called Modules.
000420*                       None.
000430*
000440*    Functions Used:
000450*                       None.
000460*
000470*    Files used :
000480*                       txpayin.  Taxpayer Master (input).
000490*                       txrslt.   Tax Result (output).
000500*
000510*    Error messages used.
000520* System wide:
000530*                       None.
000540* Program specific:
000550*                       TX001 - TX004.
000560*
000570* Changes:
000580* 15/03/1987 vbc - 1.0.00 Created - federal bracket walk coded from the
000590*                  1987 rate schedule, ticket TX-200.
000600* 02/11/1991 vbc - 1.1.00 Rate schedule re-pointed at wstxbrk table
000610*                  instead of in-line WS constants, ticket TX-207.
000620* 14/07/1998 vbc - 1.1.01 Y2K review - WS-Run-Date-YMD widened to
000630*                  9(8), century now carried throughout, ticket TX-219.
000640* 09/02/2003 dpr - 1.2.00 TR-Bracket-Desc now shows "(TOP BRACKET)" on
000650*                  the unbounded row per updated reporting rule, was
000660*                  previously blank, ticket TX-233.
000670* 12/01/2026 vbc - 1.3.00 Re-pointed at the TY2024 rate schedule and
000680*                  filing-status codes S/MJ/MS/HH, ticket TX-201.
000690* 28/01/2026 dpr - 1.3.01 A11 narrative sentence added, was missing
000700*                  the deduction-type clause on first cut, ticket TX-209.
000705* 09/08/2026 dpr - 1.3.02 TR-Marginal-Rate was being loaded straight
000706*                  from TX-Bracket-Rate without the x100 scale-up, so
000707*                  it carried .10 - .37 instead of 10.00 - 37.00 and
000708*                  the A11 narrative rate always showed 00%, ticket
000709*                  TX-241.
000710*
000720*****************************************************************
000730* Copyright Notice.
000740* ****************
000750*
000760* This notice replaces any earlier copyright notice in this program
000770* and was last revised 09/08/2026.
000780*
000790* These files and programs are part of the TAXCALC System and are
000800* Copyright (c) Victor B Crandall, 1978-2026
000810* and later.
000820*
000830* This program is free software; you can redistribute it and/or
000840* modify it under the terms set out here and of the GNU General
000850* Public License as published by the Free Software Foundation;
000860* version 3 and later as revised for PERSONAL USAGE ONLY and that
000870* includes use within a business but EXCLUDES repackaging or for
000880* Resale, Rental or Hire in ANY way.
000890*
000900* TAXCALC is distributed in the hope that it will be useful, but
000910* WITHOUT ANY WARRANTY; without even the implied warranty of
000920* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000930* GNU General Public License for more details.
000940*
000950* You should have received a copy of the GNU General Public License
000960* along with TAXCALC; see the file COPYING.
000970*
000980*****************************************************************
000990*
001000  environment             division.
001010*================================
001020*
001030  copy "envdiv.cob".
001040*
001050  input-output            section.
001060  file-control.
001070      select  Taxpayer-In    assign to "TXPAYIN"
001080              organization is line sequential.
001090      select  Taxresult-Out  assign to "TXRSLT"
001100              organization is line sequential.
001110*
001120  data                    division.
001130*================================
001140*
001150  file section.
001160*
001170  fd  Taxpayer-In.
001180  01  FD-Taxpayer-In-Line.
001181      03  filler              pic x(80).
001190*
001200  fd  Taxresult-Out.
001210*      141 bytes - sum of TX-Result-Record's fields exceeds the 132
001220*      nominal print width quoted on the run sheet; carried at its
001230*      true logical width so no field gets truncated on the wire.
001240  01  FD-Taxresult-Out-Line.
001241      03  filler              pic x(141).
001250*
001260  working-storage section.
001270*-----------------------
001280  77  TX-Prog-Name            pic x(17) value "TX010   (1.3.02)".
001290*
001300  copy "wstxpay.cob".
001310  copy "wstxbrk.cob".
001320  copy "wstxrslt.cob".
001330  copy "wstxctl.cob".
001340*
001350  01  WS-Switches.
001360      03  WS-EOF-Sw            pic x     value "N".
001370          88  WS-EOF                     value "Y".
001380      03  WS-Bracket-Found-Sw  pic x     value "N".
001390          88  WS-Bracket-Found          value "Y".
001395      03  filler               pic x(1)  value space.
001400*
001410  01  WS-Subscripts.
001420      03  WS-Row-Ix            pic 9(2)  comp.
001430      03  WS-Bracket-Ix        pic 9(2)  comp.
001435      03  filler               pic x(1)  value space.
001440*
001450  01  WS-Run-Date-Fields.
001460      03  WS-Run-Date-YMD      pic 9(8).
001465      03  filler               pic x(1)  value space.
001470  01  WS-Run-Date-Alt redefines WS-Run-Date-Fields.
001480      03  WS-Run-CC            pic 99.
001490      03  WS-Run-YY            pic 99.
001500      03  WS-Run-MM            pic 99.
001510      03  WS-Run-DD            pic 99.
001515      03  filler               pic x(1).
001520*
001530  01  WS-Report-Amount.
001540      03  WS-Report-Amt-9      pic 9(9)v99.
001545      03  filler               pic x(1)  value space.
001550  01  WS-Report-Amt-Digits redefines WS-Report-Amount.
001560      03  WS-Report-Amt-X      pic x(11).
001565      03  filler               pic x(1).
001570*
001580  01  WS-Work-Fields.
001590      03  WS-Prior-Threshold   pic 9(9)v99  value zero.
001600      03  WS-Bracket-Tax       pic 9(9)v9999 value zero.
001610      03  WS-Deduct-Type-Text  pic x(20)    value spaces.
001620      03  WS-Bracket-Desc-Ed   pic z,zzz,zz9.
001630      03  WS-Prior-Desc-Ed     pic z,zzz,zz9.
001640      03  WS-Narr-Status-Text  pic x(22)    value spaces.
001650      03  WS-Narr-Rate-Whole   pic 9(2)     value zero.
001660      03  WS-Narr-Income-Ed    pic z,zzz,zzz,zz9.99.
001670      03  WS-Narr-Ded-Ed       pic z,zzz,zzz,zz9.99.
001680      03  WS-Narr-Taxinc-Ed    pic z,zzz,zzz,zz9.99.
001690      03  WS-Narr-Tax-Ed       pic z,zzz,zzz,zz9.99.
001700      03  WS-Narr-Rate-Ed      pic z9.
001710      03  WS-Narrative-Text    pic x(200)   value spaces.
001715      03  filler               pic x(1)     value space.
001720*
001730  01  WS-Error-Messages.
001740      03  TX001  pic x(40) value "INCOME CANNOT BE NEGATIVE".
001750      03  TX002  pic x(40) value "DEPENDENTS CANNOT BE NEGATIVE".
001760      03  TX003  pic x(40) value "DEDUCTIONS CANNOT BE NEGATIVE".
001770      03  TX004  pic x(40) value "INVALID FILING STATUS".
001775      03  filler pic x(1)  value space.
001780*
001790  01  WS-Totals-Line.
001800      03  filler               pic x(20) value "RECORDS READ      -".
001810      03  WS-Tot-Read-Ed       pic zz,zz9.
001820      03  filler               pic x(100).
001830  01  WS-Totals-Line-2.
001840      03  filler               pic x(20) value "RECORDS ACCEPTED  -".
001850      03  WS-Tot-Accept-Ed     pic zz,zz9.
001860      03  filler               pic x(100).
001870  01  WS-Totals-Line-3.
001880      03  filler               pic x(20) value "RECORDS REJECTED  -".
001890      03  WS-Tot-Reject-Ed     pic zz,zz9.
001900      03  filler               pic x(100).
001910  01  WS-Totals-Line-4.
001920      03  filler               pic x(20) value "TOTAL GROSS INCOME-".
001930      03  WS-Tot-Gross-Ed      pic z,zzz,zzz,zz9.99.
001940      03  filler               pic x(94).
001950  01  WS-Totals-Line-5.
001960      03  filler               pic x(20) value "TOTAL FEDERAL TAX -".
001970      03  WS-Tot-Tax-Ed        pic z,zzz,zzz,zz9.99.
001980      03  filler               pic x(94).
001990*
002000  procedure               division.
002010*================================
002020*
002030  aa000-Main.
002040*
002050      perform  zz010-Open-Files.
002060      perform  aa005-Process-Records thru aa005-Exit
002070              until WS-EOF.
002080      perform  zz090-Print-Totals.
002090      perform  zz020-Close-Files.
002100      stop     run.
002110*
002120  aa005-Process-Records.
002130*
002140      add      1 to CT-Recs-Read.
002150      add      TX-Income to CT-Sum-Gross-Income.
002160      perform  aa010-Validate-Input thru aa010-Exit.
002170      if       TR-Status = "E"
002180               perform  zz040-Reject-Record thru zz040-Exit
002190               go to    aa005-Read-Next
002200      end-if.
002210      perform  aa020-Find-Bracket-Row thru aa020-Exit.
002220      perform  aa030-Compute-Tax thru aa030-Exit.
002230      add      1 to CT-Recs-Accepted.
002240      add      TR-Federal-Tax to CT-Sum-Fed-Tax.
002250      perform  aa040-Write-Result thru aa040-Exit.
002260*
002270  aa005-Read-Next.
002280*
002290      read     Taxpayer-In into TX-Taxpayer-Record
002300               at end
002310               set  WS-EOF to true
002320      end-read.
002330*
002340  aa005-Exit.  exit.
002350*
002360  aa010-Validate-Input.
002370*
002380      move     TX-ID to TR-ID.
002390      move     "G" to TR-Status.
002400      move     spaces to TR-Error-Msg.
002410*
002420      if       TX-Income < 0
002430               move  "E" to TR-Status
002440               move  TX001 to TR-Error-Msg
002450               go to aa010-Exit
002460      end-if.
002470      if       TX-Dependents < 0
002480               move  "E" to TR-Status
002490               move  TX002 to TR-Error-Msg
002500               go to aa010-Exit
002510      end-if.
002520      if       TX-Addl-Deductions < 0
002530               move  "E" to TR-Status
002540               move  TX003 to TR-Error-Msg
002550               go to aa010-Exit
002560      end-if.
002570      if       TX-Filing-Status not = "S " and not = "MJ"
002580                                 and not = "MS" and not = "HH"
002590               move  "E" to TR-Status
002600               move  TX004 to TR-Error-Msg
002610      end-if.
002620*
002630  aa010-Exit.  exit.
002640*
002650  aa020-Find-Bracket-Row.
002660*
002670      move     1 to WS-Row-Ix.
002680      set      WS-Bracket-Found-Sw to "N".
002690      perform  aa020-Search-Loop thru aa020-Search-Exit
002700              until WS-Bracket-Found or WS-Row-Ix > 4.
002710*
002720  aa020-Search-Loop.
002730*
002740      if       TX-Status-Code (WS-Row-Ix) = TX-Filing-Status
002750               set  WS-Bracket-Found to true
002760               move WS-Row-Ix to WS-Bracket-Ix
002770      else
002780               add  1 to WS-Row-Ix
002790      end-if.
002800*
002810  aa020-Search-Exit.  exit.
002820  aa020-Exit.         exit.
002830*
002840  aa030-Compute-Tax.
002850*
002860      move     TX-Income to TR-Gross-Income.
002870      move     TX-Std-Deduction (WS-Bracket-Ix) to TR-Std-Deduction.
002880*
002890      if       TR-Std-Deduction >= TX-Addl-Deductions
002900               move  TR-Std-Deduction to TR-Total-Deductions
002910               move  "standard deduction" to WS-Deduct-Type-Text
002920      else
002930               move  TX-Addl-Deductions to TR-Total-Deductions
002940               move  "itemized deductions" to WS-Deduct-Type-Text
002950      end-if.
002960*
002970      if       TX-Income > TR-Total-Deductions
002980               subtract TR-Total-Deductions from TX-Income
002990                        giving TR-Taxable-Income
003000      else
003010               move  zero to TR-Taxable-Income
003020      end-if.
003030*
003040      move     zero to WS-Bracket-Tax.
003050      move     zero to WS-Prior-Threshold.
003060      move     zero to TR-Marginal-Rate.
003070      move     zero to TR-Bracket-Desc.
003080      move     1 to WS-Row-Ix.
003090*
003100      if       TR-Taxable-Income = zero
003110               move  zero to TR-Federal-Tax
003120               move  "NO TAX (ZERO INCOME)" to TR-Bracket-Desc
003130               go to aa030-Rates
003140      end-if.
003150*
003160      perform  aa030-Bracket-Loop thru aa030-Bracket-Exit
003170              until TR-Marginal-Rate not = zero or WS-Row-Ix > 7.
003180*
003190      move     WS-Bracket-Tax to TR-Federal-Tax.
003200*
003210  aa030-Rates.
003220*
003230      if       TX-Income = zero
003240               move  zero to TR-Effective-Rate
003250      else
003260               compute TR-Effective-Rate rounded =
003270                       TR-Federal-Tax / TX-Income * 100
003280      end-if.
003290      perform  aa034-Build-Narrative thru aa034-Exit.
003300      go to    aa030-Exit.
003310*
003320  aa030-Bracket-Loop.
003330*
003340      if       TR-Taxable-Income <=
003350                       TX-Bracket-Threshold (WS-Bracket-Ix, WS-Row-Ix)
003360               compute WS-Bracket-Tax rounded = WS-Bracket-Tax +
003370                       (TR-Taxable-Income - WS-Prior-Threshold) *
003380                       TX-Bracket-Rate (WS-Bracket-Ix, WS-Row-Ix)
003390               compute TR-Marginal-Rate rounded =
003395                     TX-Bracket-Rate (WS-Bracket-Ix, WS-Row-Ix) * 100
003410               perform aa032-Format-Bracket-Desc thru aa032-Exit
003420      else
003430               compute WS-Bracket-Tax rounded = WS-Bracket-Tax +
003440                       (TX-Bracket-Threshold (WS-Bracket-Ix, WS-Row-Ix) -
003450                        WS-Prior-Threshold) *
003460                       TX-Bracket-Rate (WS-Bracket-Ix, WS-Row-Ix)
003470               move  TX-Bracket-Threshold (WS-Bracket-Ix, WS-Row-Ix)
003480                     to WS-Prior-Threshold
003490               add   1 to WS-Row-Ix
003500      end-if.
003510*
003520  aa030-Bracket-Exit.  exit.
003530  aa030-Exit.          exit.
003540*
003550  aa032-Format-Bracket-Desc.
003560*
003570      move     WS-Prior-Threshold to WS-Report-Amt-9.
003580      move     WS-Report-Amt-9 to WS-Prior-Desc-Ed.
003590      if       WS-Row-Ix = 7
003600               string  "$" WS-Prior-Desc-Ed delimited by size
003610                       "+ (TOP BRACKET)" delimited by size
003620                       into TR-Bracket-Desc
003630      else
003640               move  TX-Bracket-Threshold (WS-Bracket-Ix, WS-Row-Ix)
003650                     to WS-Report-Amt-9
003660               move  WS-Report-Amt-9 to WS-Bracket-Desc-Ed
003670               string  "$" WS-Prior-Desc-Ed delimited by size
003680                       " - $" delimited by size
003690                       WS-Bracket-Desc-Ed delimited by size
003700                       into TR-Bracket-Desc
003710      end-if.
003720*
003730  aa032-Exit.  exit.
003740*
003750  aa034-Build-Narrative.
003760*
003770*    A11 - one narrative line per accepted taxpayer, sent to the job
003780*    log only, TAXRESULT-OUT has no room for free text.
003790*
003800      move     TX-Filing-Status to WS-Narr-Status-Text.
003810      inspect  WS-Narr-Status-Text converting "_" to " ".
003820      move     TR-Marginal-Rate to WS-Narr-Rate-Whole.
003830      move     TX-Income to WS-Narr-Income-Ed.
003840      move     TR-Total-Deductions to WS-Narr-Ded-Ed.
003850      move     TR-Taxable-Income to WS-Narr-Taxinc-Ed.
003860      move     TR-Federal-Tax to WS-Narr-Tax-Ed.
003870      move     WS-Narr-Rate-Whole to WS-Narr-Rate-Ed.
003880      string   "TAXPAYER " delimited by size
003890               TR-ID delimited by size
003900               " FILING " delimited by size
003910               WS-Narr-Status-Text delimited by size
003920               " ON GROSS INCOME $" delimited by size
003930               WS-Narr-Income-Ed delimited by size
003940               " APPLIED $" delimited by size
003950               WS-Narr-Ded-Ed delimited by size
003960               " VIA " delimited by size
003970               WS-Deduct-Type-Text delimited by size
003980               " - TAXABLE INCOME $" delimited by size
003990               WS-Narr-Taxinc-Ed delimited by size
004000               " FEDERAL TAX $" delimited by size
004010               WS-Narr-Tax-Ed delimited by size
004020               " MARGINAL RATE " delimited by size
004030               WS-Narr-Rate-Ed delimited by size
004040               "%" delimited by size
004050               into WS-Narrative-Text.
004060      display  WS-Narrative-Text.
004070*
004080  aa034-Exit.  exit.
004090*
004100  aa040-Write-Result.
004110*
004120      write    FD-Taxresult-Out-Line from TX-Result-Record.
004130*
004140  aa040-Exit.  exit.
004150*
004160  zz010-Open-Files.
004170*
004180      open     input  Taxpayer-In
004190               output Taxresult-Out.
004200      move     zero to CT-Recs-Read.
004210      move     zero to CT-Recs-Accepted.
004220      move     zero to CT-Recs-Rejected.
004230      move     zero to CT-Sum-Gross-Income.
004240      move     zero to CT-Sum-Fed-Tax.
004250      perform  aa005-Read-Next.
004260*
004270  zz020-Close-Files.
004280*
004290      close    Taxpayer-In Taxresult-Out.
004300*
004310  zz040-Reject-Record.
004320*
004330      add      1 to CT-Recs-Rejected.
004340      move     TX-Income to TR-Gross-Income.
004350      move     zero to TR-Std-Deduction.
004360      move     zero to TR-Total-Deductions.
004370      move     zero to TR-Taxable-Income.
004380      move     zero to TR-Federal-Tax.
004390      move     zero to TR-Effective-Rate.
004400      move     zero to TR-Marginal-Rate.
004410      move     spaces to TR-Bracket-Desc.
004420      perform  aa040-Write-Result thru aa040-Exit.
004430*
004440  zz040-Exit.  exit.
004450*
004460  zz090-Print-Totals.
004470*
004480      move     CT-Recs-Read to WS-Tot-Read-Ed.
004490      move     CT-Recs-Accepted to WS-Tot-Accept-Ed.
004500      move     CT-Recs-Rejected to WS-Tot-Reject-Ed.
004510      move     CT-Sum-Gross-Income to WS-Tot-Gross-Ed.
004520      move     CT-Sum-Fed-Tax to WS-Tot-Tax-Ed.
004530      display  WS-Totals-Line.
004540      display  WS-Totals-Line-2.
004550      display  WS-Totals-Line-3.
004560      display  WS-Totals-Line-4.
004570      display  WS-Totals-Line-5.
004580*
004590  zz090-Exit.  exit.
004600*
