000100*****************************************************************
000110*                Tax Topic Explanation Service (EXPLAIN-B)       *
000120*                                                                *
000130*      Looks a topic key up in the stored topic table and        +
000140*      returns its title/content/key-points for the level        +
000150*      requested, or a generic fallback for an unknown topic.    *
000160*                                                                *
000170*****************************************************************
000180*
000190  identification          division.
000200*================================
000210*
000220  program-id.       tx050.
000230*
000240  author.           Victor B Crandall.
000250*
000260  installation.     Crandall Revenue Systems.
000270*
000280  date-written.     03/08/1990.
000290*
000300  date-compiled.
000310*
000320  security.         Copyright (C) 1990-2026 & later, Victor B Crandall.
000330                     Distributed under the GNU General Public License.
000340                     See the file COPYING for details.
000350*
000360*    Remarks.          EXPLAIN-B service.  A simpler cousin of TX040 -
000370*                       four fixed topics, novice or expert only, no
000380*                       free-text matching, straight key lookup.
000390*
000400*    Version.          See TX-Prog-Name in WS.
000410*
000420*    Called Modules.
000430*                       None.
000440*
000450*    Functions Used:
000460*                       None.
000470*
000480*    Files used :
000490*                       txtreq.   Explanation Topic Request (input).
000500*                       txtrsp.   Explanation Topic Response (output).
000510*
000520*    Error messages used.
000530* System wide:
000540*                       None.
000550* Program specific:
000560*                       None.
000570*
000580* Changes:
000590* 03/08/1990 vbc - 1.0.00 Created, ticket TX-107 - split out of TX040
000600*                  because the topic desk only ever needed novice and
000610*                  expert wording, not the full 3-level term matcher.
000620* 21/03/1996 vbc - 1.0.01 Generic fallback added for topics not yet in
000630*                  the table, was aborting the run before this,
000640*                  ticket TX-111.
000650* 24/09/1998 vbc - 1.0.02 Y2K review - no century-sensitive fields in
000660*                  this program, logged as reviewed only, ticket TX-223.
000670* 12/01/2026 vbc - 1.1.00 Re-pointed at the rewritten TX-EB-Topic-Table,
000680*                  ticket TX-106.
000690* 04/02/2026 dpr - 1.1.01 Expert fallback now carries 4 key points, was
000700*                  only ever emitting 2, ticket TX-110.
000710*
000720*****************************************************************
000730* Copyright Notice.
000740* ****************
000750*
000760* This notice replaces any earlier copyright notice in this program
000770* and was last revised 09/08/2026.
000780*
000790* These files and programs are part of the TAXCALC System and are
000800* Copyright (c) Victor B Crandall, 1978-2026
000810* and later.
000820*
000830* This program is free software; you can redistribute it and/or
000840* modify it under the terms set out here and of the GNU General
000850* Public License as published by the Free Software Foundation;
000860* version 3 and later as revised for PERSONAL USAGE ONLY and that
000870* includes use within a business but EXCLUDES repackaging or for
000880* Resale, Rental or Hire in ANY way.
000890*
000900* TAXCALC is distributed in the hope that it will be useful, but
000910* WITHOUT ANY WARRANTY; without even the implied warranty of
000920* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000930* GNU General Public License for more details.
000940*
000950* You should have received a copy of the GNU General Public License
000960* along with TAXCALC; see the file COPYING.
000970*
000980*****************************************************************
000990*
001000  environment             division.
001010*================================
001020*
001030  copy "envdiv.cob".
001040*
001050  input-output            section.
001060  file-control.
001070      select  Txtreq-In     assign to "TXTREQ"
001080              organization is line sequential.
001090      select  Txtrsp-Out    assign to "TXTRSP"
001100              organization is line sequential.
001110*
001120  data                    division.
001130*================================
001140*
001150  file section.
001160*
001170  fd  Txtreq-In.
001180  01  FD-Txtreq-In-Line.
001181      03  filler              pic x(40).
001190*
001200  fd  Txtrsp-Out.
001210*      963 bytes - EB-Resp-Topic(20) + EB-Resp-Title(50) +
001220*      EB-Resp-Content(400) + EB-Resp-KP-Count(1) + 5 x
001230*      EB-Resp-Key-Point(80) + 4 x EB-Resp-Related(22) + the 4
001240*      byte filler.  This file is not one of the six named on the
001250*      run sheet so it is carried at its true logical width, the
001260*      same treatment TX010/TX040 give their own wide records.
001270  01  FD-Txtrsp-Out-Line.
001271      03  filler              pic x(963).
001280*
001290  working-storage section.
001300*-----------------------
001310  77  TX-Prog-Name             pic x(17) value "TX050   (1.1.01)".
001320*
001330  copy "wstxtreq.cob".
001340  copy "wstxtrsp.cob".
001350  copy "wstxtopc.cob".
001360*
001370  01  WS-Switches.
001380      03  WS-EOF-Sw            pic x     value "N".
001390          88  WS-EOF                     value "Y".
001400      03  WS-Found-Sw          pic x     value "N".
001410          88  WS-Found                   value "Y".
001415      03  filler               pic x(1)  value space.
001420*
001430  01  WS-Subscripts.
001440      03  WS-Topic-Ix          pic 9(2)  comp.
001450      03  WS-Level-Ix          pic 9(2)  comp.
001460      03  WS-KP-Ix             pic 9(2)  comp.
001470      03  WS-Rel-Ix            pic 9(2)  comp.
001475      03  filler               pic x(1)  value space.
001480*
001490  01  WS-Run-Date-Fields.
001500      03  WS-Run-Date-YMD      pic 9(8).
001505      03  filler               pic x(1)  value space.
001510  01  WS-Run-Date-Alt redefines WS-Run-Date-Fields.
001520      03  WS-Run-CC            pic 99.
001530      03  WS-Run-YY            pic 99.
001540      03  WS-Run-MM            pic 99.
001550      03  WS-Run-DD            pic 99.
001555      03  filler               pic x(1).
001560*
001570  01  WS-Report-Amount.
001580      03  WS-Report-Amt-9      pic 9(9)v99.
001585      03  filler               pic x(1)  value space.
001590  01  WS-Report-Amt-Digits redefines WS-Report-Amount.
001600      03  WS-Report-Amt-X      pic x(11).
001605      03  filler               pic x(1).
001610*
001620  01  WS-Work-Fields.
001630      03  WS-Use-Level         pic x(6)     value spaces.
001640      03  WS-Title-Text        pic x(80)    value spaces.
001645      03  filler               pic x(1)     value space.
001650*
001660  01  WS-Totals.
001670      03  CT-Recs-Read         pic 9(7)     comp-3 value zero.
001680      03  CT-Known-Topic       pic 9(7)     comp-3 value zero.
001690      03  CT-Fallback          pic 9(7)     comp-3 value zero.
001695      03  filler               pic x(1)     value space.
001700*
001710  01  WS-Totals-Line.
001720      03  filler               pic x(20) value "REQUESTS READ     -".
001730      03  WS-Tot-Read-Ed       pic zz,zz9.
001740      03  filler               pic x(80).
001750  01  WS-Totals-Line-2.
001760      03  filler               pic x(20) value "KNOWN TOPIC HITS  -".
001770      03  WS-Tot-Known-Ed      pic zz,zz9.
001780      03  filler               pic x(80).
001790  01  WS-Totals-Line-3.
001800      03  filler               pic x(20) value "FALLBACK ANSWERS  -".
001810      03  WS-Tot-Fallback-Ed   pic zz,zz9.
001820      03  filler               pic x(80).
001830*
001840  procedure               division.
001850*================================
001860*
001870  aa000-Main.
001880*
001890      perform  zz010-Open-Files.
001900      perform  aa005-Process-Requests thru aa005-Exit
001910              until WS-EOF.
001920      perform  zz090-Print-Totals.
001930      perform  zz020-Close-Files.
001940      stop     run.
001950*
001960  aa005-Process-Requests.
001970*
001980      add      1 to CT-Recs-Read.
001990      if       EB-Expertise = "expert"
002000               move  "expert" to WS-Use-Level
002010               move  2 to WS-Level-Ix
002020      else
002030               move  "novice" to WS-Use-Level
002040               move  1 to WS-Level-Ix
002050      end-if.
002060      perform  aa020-Find-Topic thru aa020-Exit.
002070      if       WS-Found
002080               add   1 to CT-Known-Topic
002090               perform aa025-Load-Known-Topic thru aa025-Exit
002100      else
002110               add   1 to CT-Fallback
002120               perform aa030-Generic-Fallback thru aa030-Exit
002130      end-if.
002140      perform  aa040-Write-Response thru aa040-Exit.
002150*
002160  aa005-Read-Next.
002170*
002180      read     Txtreq-In into TX-EB-Request-Record
002190               at end
002200               set  WS-EOF to true
002210      end-read.
002220*
002230  aa005-Exit.  exit.
002240*
002250  aa020-Find-Topic.
002260*
002270*    F1 - one of 4 stored topics, straight key compare, first hit
002280*    wins (keys are unique so this is a plain lookup, not a
002290*    substring search like TX040's).
002300*
002310      set      WS-Found to false.
002320      move     1 to WS-Topic-Ix.
002330      perform  aa021-Test-One-Topic thru aa021-Exit
002340              varying WS-Topic-Ix from 1 by 1
002350              until WS-Topic-Ix > 4 or WS-Found.
002360*
002370  aa020-Exit.  exit.
002380*
002390  aa021-Test-One-Topic.
002400*
002410      if       TP-Key (WS-Topic-Ix) = EB-Topic-Key
002420               set   WS-Found to true
002430      end-if.
002440*
002450  aa021-Exit.  exit.
002460*
002470  aa025-Load-Known-Topic.
002480*
002490*    F2 - reproduce the stored title/content/key-points/related
002500*    topics for the level requested, verbatim.
002510*
002520      move     EB-Topic-Key to EB-Resp-Topic.
002530      move     TP-Title (WS-Topic-Ix, WS-Level-Ix) to EB-Resp-Title.
002540      move     TP-Content (WS-Topic-Ix, WS-Level-Ix) to EB-Resp-Content.
002550      move     TP-KP-Count (WS-Topic-Ix, WS-Level-Ix) to EB-Resp-KP-Count.
002560      move     1 to WS-KP-Ix.
002570      perform  aa026-Copy-One-KP thru aa026-Exit
002580              varying WS-KP-Ix from 1 by 1
002590              until WS-KP-Ix > 5.
002600      move     1 to WS-Rel-Ix.
002610      perform  aa027-Copy-One-Related thru aa027-Exit
002620              varying WS-Rel-Ix from 1 by 1
002630              until WS-Rel-Ix > 4.
002640*
002650  aa025-Exit.  exit.
002660*
002670  aa026-Copy-One-KP.
002680*
002690      move     TP-Key-Point (WS-Topic-Ix, WS-Level-Ix, WS-KP-Ix)
002700               to EB-Resp-Key-Point (WS-KP-Ix).
002710*
002720  aa026-Exit.  exit.
002730*
002740  aa027-Copy-One-Related.
002750*
002760      move     TP-Related (WS-Topic-Ix, WS-Level-Ix, WS-Rel-Ix)
002770               to EB-Resp-Related (WS-Rel-Ix).
002780*
002790  aa027-Exit.  exit.
002800*
002810  aa030-Generic-Fallback.
002820*
002830*    F3 - unknown topic.  Novice gets the consumer text and 3 key
002840*    points, expert gets the IRC-reference text and 4.  Title
002850*    embeds the topic key the caller actually asked for.
002860*
002870      move     EB-Topic-Key to EB-Resp-Topic.
002880      move     spaces to WS-Title-Text.
002890      string   FB-Title-Prefix delimited by size
002900               EB-Topic-Key delimited by size
002910               "'" delimited by size
002920               into WS-Title-Text.
002930      move     WS-Title-Text to EB-Resp-Title.
002940      move     spaces to EB-Resp-Key-Point (1).
002950      move     spaces to EB-Resp-Key-Point (2).
002960      move     spaces to EB-Resp-Key-Point (3).
002970      move     spaces to EB-Resp-Key-Point (4).
002980      move     spaces to EB-Resp-Key-Point (5).
002990      move     spaces to EB-Resp-Related (1).
003000      move     spaces to EB-Resp-Related (2).
003010      move     spaces to EB-Resp-Related (3).
003020      move     spaces to EB-Resp-Related (4).
003030      if       WS-Level-Ix = 2
003040               move  FB-Expert-Content to EB-Resp-Content
003050               move  4 to EB-Resp-KP-Count
003060               move  FB-Expert-KP1 to EB-Resp-Key-Point (1)
003070               move  FB-Expert-KP2 to EB-Resp-Key-Point (2)
003080               move  FB-Expert-KP3 to EB-Resp-Key-Point (3)
003090               move  FB-Expert-KP4 to EB-Resp-Key-Point (4)
003100      else
003110               move  FB-Novice-Content to EB-Resp-Content
003120               move  3 to EB-Resp-KP-Count
003130               move  FB-Novice-KP1 to EB-Resp-Key-Point (1)
003140               move  FB-Novice-KP2 to EB-Resp-Key-Point (2)
003150               move  FB-Novice-KP3 to EB-Resp-Key-Point (3)
003160      end-if.
003170*
003180  aa030-Exit.  exit.
003190*
003200  aa040-Write-Response.
003210*
003220      write    FD-Txtrsp-Out-Line from TX-EB-Response-Record.
003230*
003240  aa040-Exit.  exit.
003250*
003260  zz010-Open-Files.
003270*
003280      open     input  Txtreq-In
003290               output Txtrsp-Out.
003300      move     zero to CT-Recs-Read.
003310      move     zero to CT-Known-Topic.
003320      move     zero to CT-Fallback.
003330      perform  aa005-Read-Next.
003340*
003350  zz020-Close-Files.
003360*
003370      close    Txtreq-In Txtrsp-Out.
003380*
003390  zz090-Print-Totals.
003400*
003410      move     CT-Recs-Read to WS-Tot-Read-Ed.
003420      move     CT-Known-Topic to WS-Tot-Known-Ed.
003430      move     CT-Fallback to WS-Tot-Fallback-Ed.
003440      display  WS-Totals-Line.
003450      display  WS-Totals-Line-2.
003460      display  WS-Totals-Line-3.
003470*
003480  zz090-Exit.  exit.
003490*
