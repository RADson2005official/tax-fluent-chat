000100*****************************************************************
000110*                Tax Term & Topic Explanation Service            *
000120*                                                                *
000130*      Answers free-text questions about the terms used in       +
000140*      the TAXCALC runs, at one of three proficiency levels.     *
000150*                                                                *
000160*****************************************************************
000170*
000180  identification          division.
000190*================================
000200*
000210  program-id.       tx040.
000220*
000230  author.           Victor B Crandall.
000240*
000250  installation.     Crandall Revenue Systems.
000260*
000270  date-written.     14/06/1989.
000280*
000290  date-compiled.
000300*
000310  security.         Copyright (C) 1989-2026 & later, Victor B Crandall.
000320                     Distributed under the GNU General Public License.
000330                     See the file COPYING for details.
000340*
000350*    Remarks.          EXPLAIN-A service.  Reads a batch of free-text
000360*                       questions, matches each against the known term
000370*                       and topic tables (or falls back to a canned
000380*                       calculation write-up when a context block rides
000390*                       along with the request), and writes one answer
000400*                       record per question.
000410*
000420*    Version.          See TX-Prog-Name in WS.
000430*
000440*    Called Modules.
000450*                       None.
000460*
000470*    Functions Used:
000480*                       None.
000490*
000500*    Files used :
000510*                       txereq.   Explanation Request (input).
000520*                       txersp.   Explanation Response (output).
000530*
000540*    Error messages used.
000550* System wide:
000560*                       None.
000570* Program specific:
000580*                       None.
000590*
000600* Changes:
000610* 14/06/1989 vbc - 1.0.00 Created, ticket TX-104 - branch staff wanted
000620*                  a canned-answer desk instead of fielding the same
000630*                  questions on the phone every renewal season.
000640* 02/12/1995 vbc - 1.0.01 Underscore-to-space substring variant added,
000650*                  staff were typing "standard deduction" not
000660*                  "standard_deduction", ticket TX-109.
000670* 19/09/1998 vbc - 1.0.02 Y2K review - no century-sensitive fields in
000680*                  this program, logged as reviewed only, ticket TX-222.
000690* 12/01/2026 vbc - 1.1.00 Related-topic and technical-term extraction
000700*                  logic added per the rewritten desk procedure,
000710*                  ticket TX-108.
000720*
000730*****************************************************************
000740* Copyright Notice.
000750* ****************
000760*
000770* This notice replaces any earlier copyright notice in this program
000780* and was last revised 09/08/2026.
000790*
000800* These files and programs are part of the TAXCALC System and are
000810* Copyright (c) Victor B Crandall, 1978-2026
000820* and later.
000830*
000840* This program is free software; you can redistribute it and/or
000850* modify it under the terms set out here and of the GNU General
000860* Public License as published by the Free Software Foundation;
000870* version 3 and later as revised for PERSONAL USAGE ONLY and that
000880* includes use within a business but EXCLUDES repackaging or for
000890* Resale, Rental or Hire in ANY way.
000900*
000910* TAXCALC is distributed in the hope that it will be useful, but
000920* WITHOUT ANY WARRANTY; without even the implied warranty of
000930* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
000940* GNU General Public License for more details.
000950*
000960* You should have received a copy of the GNU General Public License
000970* along with TAXCALC; see the file COPYING.
000980*
000990*****************************************************************
001000*
001010  environment             division.
001020*================================
001030*
001040  copy "envdiv.cob".
001050*
001060  input-output            section.
001070  file-control.
001080      select  Txereq-In     assign to "TXEREQ"
001090              organization is line sequential.
001100      select  Txersp-Out    assign to "TXERSP"
001110              organization is line sequential.
001120*
001130  data                    division.
001140*================================
001150*
001160  file section.
001170*
001180  fd  Txereq-In.
001190  01  FD-Txereq-In-Line.
001191      03  filler              pic x(132).
001200*
001210  fd  Txersp-Out.
001220*      520 bytes - ER-ID(8) + ER-Match-Kind(8) + ER-Match-Key(22) +
001230*      ER-Proficiency(12) + 3 x ER-Related-Topic(22) + ER-Text(400) +
001240*      the 4 byte filler.  Wider than the 512 nominal quoted on the
001250*      run sheet, carried at its true logical width, same as TX010's
001260*      result line.
001270  01  FD-Txersp-Out-Line.
001271      03  filler              pic x(520).
001280*
001290  working-storage section.
001300*-----------------------
001310  77  TX-Prog-Name             pic x(17) value "TX040   (1.1.00)".
001320*
001330  copy "wstxereq.cob".
001340  copy "wstxersp.cob".
001350  copy "wstxterm.cob".
001360*
001370  01  WS-Switches.
001380      03  WS-EOF-Sw            pic x     value "N".
001390          88  WS-EOF                     value "Y".
001400      03  WS-Found-Sw          pic x     value "N".
001410          88  WS-Found                   value "Y".
001415      03  filler               pic x(1)  value space.
001420*
001430  01  WS-Subscripts.
001440      03  WS-Term-Ix           pic 9(2)  comp.
001450      03  WS-Topic-Ix          pic 9(2)  comp.
001460      03  WS-Related-Row-Ix    pic 9(2)  comp.
001470      03  WS-Kw-Ix             pic 9(2)  comp.
001480      03  WS-Key-Len           pic 9(2)  comp.
001490      03  WS-Pos               pic 9(3)  comp.
001500      03  WS-Scan-Len          pic 9(3)  comp.
001510      03  WS-Prof-Ix           pic 9     comp.
001515      03  filler               pic x(1)  value space.
001520*
001530  01  WS-Run-Date-Fields.
001540      03  WS-Run-Date-YMD      pic 9(8).
001545      03  filler               pic x(1)  value space.
001550  01  WS-Run-Date-Alt redefines WS-Run-Date-Fields.
001560      03  WS-Run-CC            pic 99.
001570      03  WS-Run-YY            pic 99.
001580      03  WS-Run-MM            pic 99.
001590      03  WS-Run-DD            pic 99.
001595      03  filler               pic x(1).
001600*
001610  01  WS-Report-Amount.
001620      03  WS-Report-Amt-9      pic 9(9)v99.
001625      03  filler               pic x(1)  value space.
001630  01  WS-Report-Amt-Digits redefines WS-Report-Amount.
001640      03  WS-Report-Amt-X      pic x(11).
001645      03  filler               pic x(1).
001650*
001660  01  WS-Keyword-Constants.
001670      03  filler                   pic x(22) value "agi".
001680      03  filler                   pic x(22) value "deduction".
001690      03  filler                   pic x(22) value "credit".
001700      03  filler                   pic x(22) value "bracket".
001710      03  filler                   pic x(22) value "rate".
001720      03  filler                   pic x(22) value "income".
001730      03  filler                   pic x(22) value "itemized".
001740      03  filler                   pic x(22) value "standard".
001750  01  WS-Keyword-Table redefines WS-Keyword-Constants.
001760      03  WS-Keyword               pic x(22) occurs 8.
001770*
001780  01  WS-Work-Fields.
001790      03  WS-Query-Lower       pic x(60)    value spaces.
001800      03  WS-Scan-Text         pic x(400)   value spaces.
001810      03  WS-Search-Key        pic x(22)    value spaces.
001820      03  WS-Text-Lower        pic x(400)   value spaces.
001830      03  WS-Use-Proficiency   pic x(12)    value spaces.
001840      03  WS-Match-Kind        pic x(8)     value spaces.
001850      03  WS-Chosen-Text       pic x(400)   value spaces.
001860      03  WS-Narrative         pic x(400)   value spaces.
001870      03  WS-Eff-Ed            pic z9.9.
001880      03  WS-Marg-Ed           pic z9.
001890      03  WS-Narr-Income-Ed    pic z,zzz,zzz,zz9.99.
001900      03  WS-Narr-Tax-Ed       pic z,zzz,zzz,zz9.99.
001910      03  WS-Hit-Count         pic 9        comp value zero.
001920      03  WS-Hit-Line          pic x(80)    value spaces.
001925      03  filler               pic x(1)     value space.
001930*
001940  01  WS-Totals.
001950      03  CT-Recs-Read         pic 9(7)     comp-3 value zero.
001960      03  CT-Term-Hits         pic 9(7)     comp-3 value zero.
001970      03  CT-Topic-Hits        pic 9(7)     comp-3 value zero.
001980      03  CT-Context-Hits      pic 9(7)     comp-3 value zero.
001990      03  CT-Default-Hits      pic 9(7)     comp-3 value zero.
001995      03  filler               pic x(1)     value space.
002000*
002010  01  WS-Totals-Line.
002020      03  filler               pic x(20) value "REQUESTS READ     -".
002030      03  WS-Tot-Read-Ed       pic zz,zz9.
002040      03  filler               pic x(80).
002050  01  WS-Totals-Line-2.
002060      03  filler               pic x(20) value "TERM MATCHES      -".
002070      03  WS-Tot-Term-Ed       pic zz,zz9.
002080      03  filler               pic x(80).
002090  01  WS-Totals-Line-3.
002100      03  filler               pic x(20) value "TOPIC MATCHES     -".
002110      03  WS-Tot-Topic-Ed      pic zz,zz9.
002120      03  filler               pic x(80).
002130  01  WS-Totals-Line-4.
002140      03  filler               pic x(20) value "CONTEXT ANSWERS   -".
002150      03  WS-Tot-Context-Ed    pic zz,zz9.
002160      03  filler               pic x(80).
002170  01  WS-Totals-Line-5.
002180      03  filler               pic x(20) value "DEFAULT ANSWERS   -".
002190      03  WS-Tot-Default-Ed    pic zz,zz9.
002200      03  filler               pic x(80).
002210*
002220  procedure               division.
002230*================================
002240*
002250  aa000-Main.
002260*
002270      perform  zz010-Open-Files.
002280      perform  aa005-Process-Requests thru aa005-Exit
002290              until WS-EOF.
002300      perform  zz090-Print-Totals.
002310      perform  zz020-Close-Files.
002320      stop     run.
002330*
002340  aa005-Process-Requests.
002350*
002360      add      1 to CT-Recs-Read.
002370      perform  aa010-Normalize-Request thru aa010-Exit.
002380      set      WS-Found to false.
002390      move     spaces to WS-Match-Kind.
002400      perform  aa020-Match-Term thru aa020-Exit.
002410      if       not WS-Found
002420               perform aa025-Match-Topic thru aa025-Exit
002430      end-if.
002440      if       not WS-Found and EQ-Has-Context = "Y"
002450               move  "CONTEXT" to WS-Match-Kind
002460               perform aa030-Context-Explanation thru aa030-Exit
002470               add   1 to CT-Context-Hits
002480      end-if.
002490      if       WS-Match-Kind = spaces
002500               move  "DEFAULT" to WS-Match-Kind
002510               perform aa035-Default-Explanation thru aa035-Exit
002520               add   1 to CT-Default-Hits
002530      end-if.
002540      if       WS-Match-Kind = "TERM"
002550               add   1 to CT-Term-Hits
002560      end-if.
002570      if       WS-Match-Kind = "TOPIC"
002580               add   1 to CT-Topic-Hits
002590      end-if.
002600      perform  aa040-Related-Topics thru aa040-Exit.
002610      perform  aa045-Extract-Terms thru aa045-Exit.
002620      perform  aa050-Write-Response thru aa050-Exit.
002630*
002640  aa005-Read-Next.
002650*
002660      read     Txereq-In into TX-Explain-Req-Record
002670               at end
002680               set  WS-EOF to true
002690      end-read.
002700*
002710  aa005-Exit.  exit.
002720*
002730  aa010-Normalize-Request.
002740*
002750*    E1 - unknown proficiency defaults to novice.  Query is
002760*    lower-cased before any of the match walks run.
002770*
002780      move     spaces to WS-Query-Lower.
002790      move     EQ-Query to WS-Query-Lower.
002800      inspect  WS-Query-Lower converting
002810               "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
002820               "abcdefghijklmnopqrstuvwxyz".
002830      if       EQ-Proficiency = "novice" or
002840               EQ-Proficiency = "intermediate" or
002850               EQ-Proficiency = "expert"
002860               move  EQ-Proficiency to WS-Use-Proficiency
002870      else
002880               move  "novice" to WS-Use-Proficiency
002890      end-if.
002900      if       WS-Use-Proficiency = "novice"
002910               move  1 to WS-Prof-Ix
002920      else
002930               if    WS-Use-Proficiency = "intermediate"
002940                     move  2 to WS-Prof-Ix
002950               else
002960                     move  3 to WS-Prof-Ix
002970               end-if
002980      end-if.
002990*
003000  aa010-Exit.  exit.
003010*
003020  aa020-Match-Term.
003030*
003040*    E2a - the 7 term keys, in table order, first hit wins.
003050*
003060      move     1 to WS-Term-Ix.
003070      move     WS-Query-Lower to WS-Scan-Text.
003080      move     60 to WS-Scan-Len.
003090      perform  aa021-Test-One-Term thru aa021-Exit
003100              varying WS-Term-Ix from 1 by 1
003110              until WS-Term-Ix > 7 or WS-Found.
003120*
003130  aa020-Exit.  exit.
003140*
003150  aa021-Test-One-Term.
003160*
003170      move     TX-Term-Key (WS-Term-Ix) to WS-Search-Key.
003180      perform  aa060-Key-Length thru aa060-Exit.
003190      perform  aa065-Substring-Search thru aa065-Exit.
003200      if       not WS-Found
003210               inspect WS-Search-Key converting "_" to " "
003220               perform aa065-Substring-Search thru aa065-Exit
003230      end-if.
003240      if       WS-Found
003250               move  "TERM" to WS-Match-Kind
003260               move  TX-Term-Key (WS-Term-Ix) to ER-Match-Key
003270               move  WS-Term-Ix to WS-Related-Row-Ix
003280               if    WS-Prof-Ix = 1
003290                     move  TX-Term-Novice (WS-Term-Ix) to WS-Chosen-Text
003300               else
003310                     if    WS-Prof-Ix = 2
003320                           move TX-Term-Intermed (WS-Term-Ix)
003330                                to WS-Chosen-Text
003340                     else
003350                           move TX-Term-Expert (WS-Term-Ix)
003360                                to WS-Chosen-Text
003370                     end-if
003380               end-if
003390      end-if.
003400*
003410  aa021-Exit.  exit.
003420*
003430  aa025-Match-Topic.
003440*
003450*    E2b - the 3 topic keys, only tried when no term matched.
003460*
003470      move     1 to WS-Topic-Ix.
003480      move     WS-Query-Lower to WS-Scan-Text.
003490      move     60 to WS-Scan-Len.
003500      perform  aa026-Test-One-Topic thru aa026-Exit
003510              varying WS-Topic-Ix from 1 by 1
003520              until WS-Topic-Ix > 3 or WS-Found.
003530*
003540  aa025-Exit.  exit.
003550*
003560  aa026-Test-One-Topic.
003570*
003580      move     TX-Topic-Key (WS-Topic-Ix) to WS-Search-Key.
003590      perform  aa060-Key-Length thru aa060-Exit.
003600      perform  aa065-Substring-Search thru aa065-Exit.
003610      if       not WS-Found
003620               inspect WS-Search-Key converting "_" to " "
003630               perform aa065-Substring-Search thru aa065-Exit
003640      end-if.
003650      if       WS-Found
003660               move  "TOPIC" to WS-Match-Kind
003670               move  TX-Topic-Key (WS-Topic-Ix) to ER-Match-Key
003680               compute WS-Related-Row-Ix = 7 + WS-Topic-Ix
003690               if    WS-Prof-Ix = 1
003700                     move  TX-Topic-Novice (WS-Topic-Ix)
003710                           to WS-Chosen-Text
003720               else
003730                     if    WS-Prof-Ix = 2
003740                           move TX-Topic-Intermed (WS-Topic-Ix)
003750                                to WS-Chosen-Text
003760                     else
003770                           move TX-Topic-Expert (WS-Topic-Ix)
003780                                to WS-Chosen-Text
003790                     end-if
003800               end-if
003810      end-if.
003820*
003830  aa026-Exit.  exit.
003840*
003850  aa030-Context-Explanation.
003860*
003870*    E4 - calculation write-up built from the ride-along context,
003880*    one fixed sentence shape per proficiency.  Effective rate is
003890*    shown to 1 decimal, marginal rate to 0, per the spec note.
003900*
003910      move     spaces to ER-Match-Key.
003920      move     EQ-Ctx-Gross-Income to WS-Narr-Income-Ed.
003930      move     EQ-Ctx-Federal-Tax to WS-Narr-Tax-Ed.
003940      compute  WS-Eff-Ed rounded = EQ-Ctx-Effective-Rate.
003950      compute  WS-Marg-Ed rounded = EQ-Ctx-Marginal-Rate.
003960      move     spaces to WS-Chosen-Text.
003970      if       WS-Prof-Ix = 1
003980               string "In simple terms, you owe $" delimited by size
003990                      WS-Narr-Tax-Ed delimited by size
004000                      " in federal tax on $" delimited by size
004010                      WS-Narr-Income-Ed delimited by size
004020                      " of income - an effective rate of "
004030                      delimited by size
004040                      WS-Eff-Ed delimited by size
004050                      "%, with your top slice taxed at "
004060                      delimited by size
004070                      WS-Marg-Ed delimited by size
004080                      "%." delimited by size
004090                      into WS-Chosen-Text
004100      else
004110        if     WS-Prof-Ix = 2
004120               string "This run shows $" delimited by size
004130                      WS-Narr-Income-Ed delimited by size
004140                      " of gross income producing $" delimited by size
004150                      WS-Narr-Tax-Ed delimited by size
004160                      " of federal tax, an effective rate of "
004170                      delimited by size
004180                      WS-Eff-Ed delimited by size
004190                      "% and a marginal rate of "
004200                      delimited by size
004210                      WS-Marg-Ed delimited by size
004220                      "% on the top slice." delimited by size
004230                      into WS-Chosen-Text
004240        else
004250               string "Per this run: gross income $" delimited by size
004260                      WS-Narr-Income-Ed delimited by size
004270                      ", federal tax liability $" delimited by size
004280                      WS-Narr-Tax-Ed delimited by size
004290                      ", effective rate " delimited by size
004300                      WS-Eff-Ed delimited by size
004310                      "% (tax over gross), marginal rate "
004320                      delimited by size
004330                      WS-Marg-Ed delimited by size
004340                      "% (topmost bracket rate)." delimited by size
004350                      into WS-Chosen-Text
004360        end-if
004370      end-if.
004380*
004390  aa030-Exit.  exit.
004400*
004410  aa035-Default-Explanation.
004420*
004430*    E5 - no term, topic or context matched.
004440*
004450      move     spaces to ER-Match-Key.
004460      if       WS-Prof-Ix = 1
004470               move  TX-Default-Novice to WS-Chosen-Text
004480      else
004490               if    WS-Prof-Ix = 2
004500                     move  TX-Default-Intermed to WS-Chosen-Text
004510               else
004520                     move  TX-Default-Expert to WS-Chosen-Text
004530               end-if
004540      end-if.
004550*
004560  aa035-Exit.  exit.
004570*
004580  aa040-Related-Topics.
004590*
004600*    E6 - fixed key to 3-topic lookup; context and default answers
004610*    get a shorter fixed pair instead.
004620*
004630      move     spaces to ER-Related (1).
004640      move     spaces to ER-Related (2).
004650      move     spaces to ER-Related (3).
004660      if       WS-Match-Kind = "TERM" or WS-Match-Kind = "TOPIC"
004670               move  TX-Related-Topic (WS-Related-Row-Ix, 1)
004680                     to ER-Related (1)
004690               move  TX-Related-Topic (WS-Related-Row-Ix, 2)
004700                     to ER-Related (2)
004710               move  TX-Related-Topic (WS-Related-Row-Ix, 3)
004720                     to ER-Related (3)
004730      else
004740               if    WS-Match-Kind = "CONTEXT"
004750                     move  "tax_planning" to ER-Related (1)
004760                     move  "deductions_vs_credits" to ER-Related (2)
004770               else
004780                     move  "tax_planning" to ER-Related (1)
004790                     move  "filing_status" to ER-Related (2)
004800               end-if
004810      end-if.
004820*
004830  aa040-Exit.  exit.
004840*
004850  aa045-Extract-Terms.
004860*
004870*    E7 - up to 5 distinct technical terms out of the fixed
004880*    8-word list, found by scanning the chosen text.  There is no
004890*    room on ER-Text-Record for this list so it goes to the job
004900*    log only, one DISPLAY line per accepted request.
004910*
004920      move     zero to WS-Hit-Count.
004930      move     spaces to WS-Text-Lower.
004940      move     WS-Chosen-Text to WS-Text-Lower.
004950      inspect  WS-Text-Lower converting
004960               "ABCDEFGHIJKLMNOPQRSTUVWXYZ" to
004970               "abcdefghijklmnopqrstuvwxyz".
004980      move     WS-Text-Lower to WS-Scan-Text.
004990      move     400 to WS-Scan-Len.
005000      move     1 to WS-Kw-Ix.
005010      perform  aa046-Test-One-Keyword thru aa046-Exit
005020              varying WS-Kw-Ix from 1 by 1
005030              until WS-Kw-Ix > 8 or WS-Hit-Count = 5.
005040      if       WS-Hit-Count > 0
005050               move  spaces to WS-Hit-Line
005060               string "TX040 - terms found for " delimited by size
005070                      EQ-ID delimited by size
005080                      " - " delimited by size
005090                      into WS-Hit-Line
005100               display WS-Hit-Line
005110      end-if.
005120*
005130  aa045-Exit.  exit.
005140*
005150  aa046-Test-One-Keyword.
005160*
005170      move     WS-Keyword (WS-Kw-Ix) to WS-Search-Key.
005180      perform  aa060-Key-Length thru aa060-Exit.
005190      perform  aa065-Substring-Search thru aa065-Exit.
005200      if       WS-Found
005210               add   1 to WS-Hit-Count
005220               display "TX040 -   hit - " WS-Search-Key (1:WS-Key-Len)
005230      end-if.
005240*
005250  aa046-Exit.  exit.
005260*
005270  aa060-Key-Length.
005280*
005290*    Trims the trailing spaces off WS-Search-Key so the substring
005300*    walk in AA065 compares only the meaningful characters.
005310*
005320      move     22 to WS-Key-Len.
005330      perform  aa061-Trim-Step thru aa061-Exit
005340              until WS-Key-Len = 0
005350              or WS-Search-Key (WS-Key-Len:1) not = space.
005360*
005370  aa060-Exit.  exit.
005380*
005390  aa061-Trim-Step.
005400*
005410      subtract 1 from WS-Key-Len.
005420*
005430  aa061-Exit.  exit.
005440*
005450  aa065-Substring-Search.
005460*
005470*    Slides a window the width of the trimmed key across
005480*    WS-Scan-Text (first WS-Scan-Len bytes) looking for an exact
005490*    match - the old-fashioned way to do a substring test without
005500*    an intrinsic function.
005510*
005520      set      WS-Found to false.
005530      if       WS-Key-Len > 0
005540               move  1 to WS-Pos
005550               perform aa066-Search-Step thru aa066-Exit
005560                       until WS-Found
005570                       or WS-Pos > (WS-Scan-Len - WS-Key-Len + 1)
005580      end-if.
005590*
005600  aa065-Exit.  exit.
005610*
005620  aa066-Search-Step.
005630*
005640      if       WS-Scan-Text (WS-Pos:WS-Key-Len) =
005650                        WS-Search-Key (1:WS-Key-Len)
005660               set   WS-Found to true
005670      else
005680               add   1 to WS-Pos
005690      end-if.
005700*
005710  aa066-Exit.  exit.
005720*
005730  aa050-Write-Response.
005740*
005750      move     EQ-ID to ER-ID.
005760      move     WS-Match-Kind to ER-Match-Kind.
005770      move     WS-Use-Proficiency to ER-Proficiency.
005780      move     WS-Chosen-Text to ER-Text.
005790      write    FD-Txersp-Out-Line from TX-Explain-Resp-Record.
005800*
005810  aa050-Exit.  exit.
005820*
005830  zz010-Open-Files.
005840*
005850      open     input  Txereq-In
005860               output Txersp-Out.
005870      move     zero to CT-Recs-Read.
005880      move     zero to CT-Term-Hits.
005890      move     zero to CT-Topic-Hits.
005900      move     zero to CT-Context-Hits.
005910      move     zero to CT-Default-Hits.
005920      perform  aa005-Read-Next.
005930*
005940  zz020-Close-Files.
005950*
005960      close    Txereq-In Txersp-Out.
005970*
005980  zz090-Print-Totals.
005990*
006000      move     CT-Recs-Read to WS-Tot-Read-Ed.
006010      move     CT-Term-Hits to WS-Tot-Term-Ed.
006020      move     CT-Topic-Hits to WS-Tot-Topic-Ed.
006030      move     CT-Context-Hits to WS-Tot-Context-Ed.
006040      move     CT-Default-Hits to WS-Tot-Default-Ed.
006050      display  WS-Totals-Line.
006060      display  WS-Totals-Line-2.
006070      display  WS-Totals-Line-3.
006080      display  WS-Totals-Line-4.
006090      display  WS-Totals-Line-5.
006100*
006110  zz090-Exit.  exit.
006120*
