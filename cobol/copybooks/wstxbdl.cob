000100********************************************
000110*                                          *
000120*  Working Storage For The Per-Bracket     *
000130*   Breakdown Line And Run Summary Line    *
000140*          (TAXCALC-B output)              *
000150*                                          *
000160********************************************
000170*
000180* 07/01/26 vbc - Created from spec table BREAKDOWN-LINE, ticket TX-102.
000190* 23/01/26 vbc - Added TX-Summary-Record, one written after the last
000200*                breakdown line for a taxpayer.
000210*
000220  01  TX-Breakdown-Record.
000230      03  BD-ID                    pic x(8).
000240      03  BD-Rate-Pct              pic 9(2)v99.
000250      03  BD-Income-In-Bracket     pic 9(9)v99.
000260      03  BD-Tax-In-Bracket        pic 9(9)v99.
000270      03  BD-Range-Text            pic x(30).
000280      03  filler                   pic x(20).
000290*
000300  01  TX-Summary-Record.
000310      03  SM-ID                    pic x(8).
000320      03  SM-Total-Tax             pic 9(9)v99.
000330      03  SM-Effective-Rate        pic 9(3)v99.
000340      03  SM-Marginal-Rate         pic 9(2)v99.
000350      03  filler                   pic x(30).
000360*
