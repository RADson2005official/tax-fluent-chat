000100********************************************
000110*                                          *
000120*  Working Storage For The EXPLAIN-B       *
000130*   Topic Table (novice / expert only)     *
000140*                                          *
000150*  4 topics x 2 expertise levels.          *
000160********************************************
000170*
000180* 14/01/26 vbc - Created, ticket TX-106.
000190* 29/01/26 dpr - Added TP-KP-Count so AA020-Find-Topic in tx050 knows
000200*                how many of the 5 key-point slots are populated,
000210*                first cut always wrote all 5 including blank ones.
000220* 04/02/26 vbc - Expert fallback widened from 2 to 4 key points to
000230*                match the generic fallback rule, ticket TX-110.
000240*
000250  01  TX-EB-Topic-Constants.
000260      03  filler pic x(20) value "standard_deduction".
000270*       -- novice --
000280      03  filler pic x(50) value "The Standard Deduction".
000290      03  filler pic x(400)
000300         value "A flat dollar amount you subtract from income 
000310-       "based on your filing status, instead of adding up in
000320-       "dividual expenses. Most filers use it because it is 
000330-       "simple and, for them, bigger than what they could it
000340-       "emize.".
000350      03  filler pic 9    value 3.
000360      03  filler pic x(80)
000370          value "It is a fixed amount set by filing status, no
000380-        "t by your actual expenses.".
000390      03  filler pic x(80)
000400          value "You take either the standard deduction or you
000410-        "r itemized total, not both.".
000420      03  filler pic x(80)
000430          value "For TY2024 it ranges from $14,600 (single) to
000440-        " $29,200 (married joint).".
000450      03  filler pic x(80) value spaces.
000460      03  filler pic x(80) value spaces.
000470      03  filler pic x(22) value "itemized_deductions".
000480      03  filler pic x(22) value "agi".
000490      03  filler pic x(22) value "filing_status".
000500      03  filler pic x(22) value spaces.
000510*       -- expert --
000520      03  filler pic x(50)
000530          value "Standard Deduction (IRC Sec. 63(c))".
000540      03  filler pic x(400)
000550         value "The Sec. 63(c) basic standard deduction, index
000560-       "ed annually under Sec. 1(f), taken in lieu of itemiz
000570-       "ing under Sec. 63(d). This engine applies MAX(standa
000580-       "rd, additional deductions) at the taxpayer level, no
000590-       "t a combination of both.".
000600      03  filler pic 9    value 4.
000610      03  filler pic x(80)
000620          value "Indexed yearly for inflation per Sec. 1(f); T
000630-        "Y2024 figures are hardcoded here.".
000640      03  filler pic x(80)
000650          value "Additional standard deduction for age/blindne
000660-        "ss is out of scope for this run.".
000670      03  filler pic x(80)
000680          value "Mutually exclusive with itemizing under Sec. 
000690-        "63(e); engine models it as a MAX.".
000700      03  filler pic x(80)
000710          value "Amount is looked up by filing status code fro
000720-        "m TX-Bracket-Table, not computed.".
000730      03  filler pic x(80) value spaces.
000740      03  filler pic x(22) value "itemized_deductions".
000750      03  filler pic x(22) value "agi".
000760      03  filler pic x(22) value "filing_status".
000770      03  filler pic x(22) value "tax_planning".
000780*
000790      03  filler pic x(20) value "tax_brackets".
000800*       -- novice --
000810      03  filler pic x(50) value "How Tax Brackets Work".
000820      03  filler pic x(400)
000830         value "Income is taxed in layers. The first layer is 
000840-       "taxed at the lowest rate, the next layer at a higher
000850-       " rate, and so on. Only the income inside the top lay
000860-       "er you reach is taxed at your marginal rate - not yo
000870-       "ur whole income.".
000880      03  filler pic 9    value 3.
000890      03  filler pic x(80)
000900          value "Moving into a higher bracket only raises the 
000910-        "rate on income above that line.".
000920      03  filler pic x(80)
000930          value "There are 7 federal brackets for TY2024, from
000940-        " 10% up to 37%.".
000950      03  filler pic x(80)
000960          value "Your effective rate (average) is always lower
000970-        " than your marginal (top) rate.".
000980      03  filler pic x(80) value spaces.
000990      03  filler pic x(80) value spaces.
001000      03  filler pic x(22) value "marginal_rate".
001010      03  filler pic x(22) value "effective_rate".
001020      03  filler pic x(22) value "filing_status".
001030      03  filler pic x(22) value spaces.
001040*       -- expert --
001050      03  filler pic x(50)
001060          value "Progressive Rate Schedules (IRC Sec. 1)".
001070      03  filler pic x(400)
001080         value "Sec. 1 defines seven marginal rate brackets pe
001090-       "r filing status, applied cumulatively: tax = sum ove
001100-       "r full brackets of (threshold delta x rate) plus the
001110-       " partial top bracket. This run's bracket walk implem
001120-       "ents that arithmetic directly.".
001130      03  filler pic 9    value 4.
001140      03  filler pic x(80)
001150          value "Threshold set differs by filing status - four
001160-        " separate schedules are used.".
001170      03  filler pic x(80)
001180          value "Top bracket is unbounded; this run models it 
001190-        "with a high sentinel threshold.".
001200      03  filler pic x(80)
001210          value "Bracket tax is carried at 4+ decimal places i
001220-        "nternally before final rounding.".
001230      03  filler pic x(80)
001240          value "Marginal rate equals the rate of the bracket 
001250-        "containing taxable income.".
001260      03  filler pic x(80) value spaces.
001270      03  filler pic x(22) value "marginal_rate".
001280      03  filler pic x(22) value "effective_rate".
001290      03  filler pic x(22) value "progressive_brackets".
001300      03  filler pic x(22) value "filing_status".
001310*
001320      03  filler pic x(20) value "credits".
001330*       -- novice --
001340      03  filler pic x(50) value "Tax Credits".
001350      03  filler pic x(400)
001360         value "A credit is a direct, dollar-for-dollar cut to
001370-       " the tax you owe, after it has been calculated. That
001380-       " makes a credit worth more than a deduction of the s
001390-       "ame size, which only shrinks the income being taxed.".
001400      03  filler pic 9    value 2.
001410      03  filler pic x(80)
001420          value "Credits reduce the tax bill itself, not the i
001430-        "ncome the tax is figured on.".
001440      03  filler pic x(80)
001450          value "This batch does not compute credits - only de
001460-        "ductions and bracket tax.".
001470      03  filler pic x(80) value spaces.
001480      03  filler pic x(80) value spaces.
001490      03  filler pic x(80) value spaces.
001500      03  filler pic x(22) value "deductions_vs_credits".
001510      03  filler pic x(22) value "itemized_deductions".
001520      03  filler pic x(22) value spaces.
001530      03  filler pic x(22) value spaces.
001540*       -- expert --
001550      03  filler pic x(50)
001560          value "Credits Vs Deductions (Structural)".
001570      03  filler pic x(400)
001580         value "Credits apply against tax liability (post Sec.
001590-       " 1), commonly under Subparts A-D of Part IV; deducti
001600-       "ons apply against gross income (pre Sec. 1) under Se
001610-       "c. 62/63. This engine's scope ends at federal tax be
001620-       "fore any credit is applied.".
001630      03  filler pic 9    value 3.
001640      03  filler pic x(80)
001650          value "Refundable vs nonrefundable credit distinctio
001660-        "ns are entirely out of scope.".
001670      03  filler pic x(80)
001680          value "This run's TR-Federal-Tax is pre-credit; do n
001690-        "ot present it as final liability.".
001700      03  filler pic x(80)
001710          value "Ordering matters: deductions first shrink tax
001720-        "able income, credits act last.".
001730      03  filler pic x(80) value spaces.
001740      03  filler pic x(80) value spaces.
001750      03  filler pic x(22) value "deductions_vs_credits".
001760      03  filler pic x(22) value "itemized_deductions".
001770      03  filler pic x(22) value "tax_planning".
001780      03  filler pic x(22) value spaces.
001790*
001800      03  filler pic x(20) value "filing_status".
001810*       -- novice --
001820      03  filler pic x(50) value "Choosing A Filing Status".
001830      03  filler pic x(400)
001840         value "Filing status - single, married filing jointly
001850-       ", married filing separately, or head of household - 
001860-       "sets both your standard deduction and which bracket 
001870-       "schedule applies. It usually follows your marital an
001880-       "d household situation.".
001890      03  filler pic 9    value 3.
001900      03  filler pic x(80)
001910          value "Married couples can usually file jointly or s
001920-        "eparately - jointly is often cheaper.".
001930      03  filler pic x(80)
001940          value "Head of household needs an unmarried taxpayer
001950-        " supporting a qualifying dependent.".
001960      03  filler pic x(80)
001970          value "Codes used by this run are S, MJ, MS and HH.".
001980      03  filler pic x(80) value spaces.
001990      03  filler pic x(80) value spaces.
002000      03  filler pic x(22) value "standard_deduction".
002010      03  filler pic x(22) value "tax_brackets".
002020      03  filler pic x(22) value "tax_planning".
002030      03  filler pic x(22) value spaces.
002040*       -- expert --
002050      03  filler pic x(50)
002060          value "Filing Status (IRC Sec. 2 / Sec. 1(a)-(d))".
002070      03  filler pic x(400)
002080         value "Filing status is defined by Sec. 2 (head of ho
002090-       "usehold, surviving spouse tests) and drives which Se
002100-       "c. 1(a)-(d) rate schedule and which Sec. 63(c) stand
002110-       "ard deduction amount this run selects from TX-Bracke
002120-       "t-Table.".
002130      03  filler pic 9    value 3.
002140      03  filler pic x(80)
002150          value "Married filing separately generally produces 
002160-        "the least favourable brackets.".
002170      03  filler pic x(80)
002180          value "This engine does not test dependency/support 
002190-        "rules - status is taken as given.".
002200      03  filler pic x(80)
002210          value "Status code selects one row of TX-Bracket-Tab
002220-        "le; there is no fifth schedule.".
002230      03  filler pic x(80) value spaces.
002240      03  filler pic x(80) value spaces.
002250      03  filler pic x(22) value "standard_deduction".
002260      03  filler pic x(22) value "tax_brackets".
002270      03  filler pic x(22) value "tax_planning".
002280      03  filler pic x(22) value spaces.
002290*
002300  01  TX-EB-Topic-Table redefines TX-EB-Topic-Constants.
002310      03  TX-EB-Topic-Entry        occurs 4.
002320          05  TP-Key               pic x(20).
002330          05  TP-Level             occurs 2.
002340              07  TP-Title         pic x(50).
002350              07  TP-Content       pic x(400).
002360              07  TP-KP-Count      pic 9.
002370              07  TP-Key-Point     pic x(80)  occurs 5.
002380              07  TP-Related       pic x(22)  occurs 4.
002390*
002400* Generic fallback text for an unrecognised topic - F3. The topic
002410* name itself is substituted into the title and content at run time.
002420*
002430  01  TX-EB-Fallback-Constants.
002440      03  filler pic x(80)
002450          value "No stored explanation for topic '".
002460      03  filler pic x(400)
002470         value "That is not one of our tracked topics. In plai
002480-       "n terms, most tax questions come down to how much in
002490-       "come counts, what can be subtracted from it, and wha
002500-       "t rate applies to what is left. Try standard_deducti
002510-       "on, tax_brackets, credits or filing_status instead.".
002520      03  filler pic x(80)
002530          value "This is a general answer, not specific to tha
002540-        "t topic.".
002550      03  filler pic x(80)
002560          value "Ask about standard_deduction, tax_brackets, c
002570-        "redits or filing_status.".
002580      03  filler pic x(80)
002590          value "Nothing in this run's tables matches the topi
002600-        "c key you supplied.".
002610      03  filler pic x(400)
002620         value "No IRC-anchored entry exists for that topic ke
002630-       "y in this table. This run only carries authoritative
002640-       " text for standard_deduction (Sec. 63(c)), tax_brack
002650-       "ets (Sec. 1), credits (Part IV) and filing_status (S
002660-       "ec. 2/Sec. 1(a)-(d)).".
002670      03  filler pic x(80)
002680          value "Topic key was not found in TX-EB-Topic-Table.".
002690      03  filler pic x(80)
002700          value "Known keys: standard_deduction, tax_brackets,
002710-        " credits, filing_status.".
002720      03  filler pic x(80)
002730          value "Rate and deduction amounts here follow TY2024
002740-        " figures only.".
002750      03  filler pic x(80)
002760          value "Add the topic to TX-EB-Topic-Table to get a
002770-        " sourced answer instead of this fallback.".
002780  01  TX-EB-Fallback-Table redefines TX-EB-Fallback-Constants.
002790      03  FB-Title-Prefix          pic x(80).
002800      03  FB-Novice-Content        pic x(400).
002810      03  FB-Novice-KP1            pic x(80).
002820      03  FB-Novice-KP2            pic x(80).
002830      03  FB-Novice-KP3            pic x(80).
002840      03  FB-Expert-Content        pic x(400).
002850      03  FB-Expert-KP1            pic x(80).
002860      03  FB-Expert-KP2            pic x(80).
002870      03  FB-Expert-KP3            pic x(80).
002880      03  FB-Expert-KP4            pic x(80).
002890*
