000100********************************************
000110*                                          *
000120*  Working Storage For The Explanation     *
000130*   Response Record (EXPLAIN-A output)     *
000140*                                          *
000150********************************************
000160*  Logical fields - moved to a 512 byte    *
000170*  line by AA050-Write-Response.           *
000180*
000190* 09/01/26 vbc - Created, ticket TX-104.
000200* 25/01/26 vbc - ER-Related widened from occurs 2 to occurs 3 to
000210*                match the spec, initial cut was short by one.
000220*
000230  01  TX-Explain-Resp-Record.
000240      03  ER-ID                    pic x(8).
000250*       TERM, TOPIC, CONTEXT or DEFAULT.
000260      03  ER-Match-Kind            pic x(8).
000270      03  ER-Match-Key             pic x(22).
000280      03  ER-Proficiency           pic x(12).
000290      03  ER-Related               occurs 3.
000300          05  ER-Related-Topic     pic x(22).
000310      03  ER-Text                  pic x(400).
000320      03  filler                   pic x(4).
000330*
