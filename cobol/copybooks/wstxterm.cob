000100********************************************
000110*                                          *
000120*  Working Storage For The EXPLAIN-A       *
000130*   Term / Topic / Default Text Tables     *
000140*                                          *
000150*  7 terms then 3 topics, checked in the   *
000160*  order below - first substring hit wins. *
000170********************************************
000180*
000190* 12/01/26 vbc - Created, ticket TX-105.
000200* 27/01/26 dpr - Related-topic table added, was hardcoded in AA040
000210*                on the first cut, moved here so it can be maintained
000220*                without a recompile of tx040 - ticket TX-108.
000230* 03/02/26 vbc - Widened text fields from 220 to 300, expert text for
000240*                progressive_brackets was truncating.
000250*
000260  01  TX-Term-Constants.
000270      03  filler                   pic x(22)  value "agi".
000280      03  filler                   pic x(300)
000290         value "AGI is your total income minus a few specific 
000300-       "adjustments, before your standard or itemized deduct
000310-       "ion is subtracted.".
000320      03  filler                   pic x(300)
000330         value "Adjusted Gross Income (AGI) is gross income le
000340-       "ss above-the-line adjustments (retirement contributi
000350-       "ons, student loan interest, etc). It is the base fig
000360-       "ure this run uses before applying the deduction.".
000370      03  filler                   pic x(300)
000380         value "AGI per IRC Sec. 62 is gross income reduced by
000390-       " the enumerated adjustments; it is the anchor figure
000400-       " for phase-outs and for computing taxable income und
000410-       "er Sec. 63.".
000420      03  filler                   pic x(22)
000430          value "standard_deduction".
000440      03  filler                   pic x(300)
000450         value "The standard deduction is a flat amount you ca
000460-       "n subtract from income instead of listing individual
000470-       " deductions - simplest option for most filers.".
000480      03  filler                   pic x(300)
000490         value "The standard deduction is a fixed dollar amoun
000500-       "t set by filing status. This run compares it against
000510-       " your itemized deductions and uses whichever is larg
000520-       "er.".
000530      03  filler                   pic x(300)
000540         value "Standard deduction amounts are set annually un
000550-       "der IRC Sec. 63(c); this run uses TY2024 figures and
000560-       " applies MAX(standard, itemized) per taxpayer.".
000570      03  filler                   pic x(22)
000580          value "marginal_rate".
000590      03  filler                   pic x(300)
000600         value "Your marginal rate is the tax rate charged on 
000610-       "your next dollar of income - it is not the rate you 
000620-       "pay on all of your income.".
000630      03  filler                   pic x(300)
000640         value "The marginal rate is the rate of the highest b
000650-       "racket your taxable income reaches. Only the income 
000660-       "inside that bracket is taxed at that rate.".
000670      03  filler                   pic x(300)
000680         value "Marginal rate = the statutory rate of the topm
000690-       "ost bracket the taxable income falls into under IRC 
000700-       "Sec. 1, found here by the same bracket walk used to 
000710-       "compute the tax itself.".
000720      03  filler                   pic x(22)
000730          value "effective_rate".
000740      03  filler                   pic x(300)
000750         value "Your effective rate is your total tax divided 
000760-       "by your gross income - the average rate you actually
000770-       " pay, always lower than your marginal rate.".
000780      03  filler                   pic x(300)
000790         value "Effective rate = federal tax divided by gross 
000800-       "income, expressed as a percent. It blends every brac
000810-       "ket you passed through, so it sits below the margina
000820-       "l rate.".
000830      03  filler                   pic x(300)
000840         value "Effective rate is federal tax over gross incom
000850-       "e x 100, a blended measure across all brackets touch
000860-       "ed; it is not used in the tax computation itself, on
000870-       "ly reported.".
000880      03  filler                   pic x(22)
000890          value "itemized_deductions".
000900      03  filler                   pic x(300)
000910         value "Itemized deductions are specific expenses (mor
000920-       "tgage interest, charity, etc) you list instead of ta
000930-       "king the standard deduction, if the total is bigger.".
000940      03  filler                   pic x(300)
000950         value "Itemized deductions are entered here as one ad
000960-       "ditional-deductions figure; this run takes whichever
000970-       " of standard or itemized is larger, not both.".
000980      03  filler                   pic x(300)
000990         value "Itemized deductions under IRC Sec. 63(d) are u
001000-       "sed only when they exceed the Sec. 63(c) standard am
001010-       "ount; this engine models that as MAX(standard, addit
001020-       "ional).".
001030      03  filler                   pic x(22)
001040          value "progressive_brackets".
001050      03  filler                   pic x(300)
001060         value "Progressive brackets mean higher slices of you
001070-       "r income are taxed at higher rates, layer by layer, 
001080-       "not your whole income at one rate.".
001090      03  filler                   pic x(300)
001100         value "This run walks each bracket low to high, taxin
001110-       "g the slice of income inside each bracket at that br
001120-       "acket's own rate, and stops at the bracket holding y
001130-       "our taxable income.".
001140      03  filler                   pic x(300)
001150         value "The bracket walk sums (threshold minus prior t
001160-       "hreshold) x rate for every full bracket below taxabl
001170-       "e income, then adds the partial top bracket, per IRC
001180-       " Sec. 1 rate schedules.".
001190      03  filler                   pic x(22)  value "credits".
001200      03  filler                   pic x(300)
001210         value "A credit reduces your tax bill dollar for doll
001220-       "ar, unlike a deduction which only reduces the income
001230-       " the tax is figured on.".
001240      03  filler                   pic x(300)
001250         value "Credits are not modelled by this batch - it co
001260-       "mputes deductions and bracket tax only. A credit wou
001270-       "ld be subtracted from federal tax after this run.".
001280      03  filler                   pic x(300)
001290         value "This engine has no credit tables; credits (chi
001300-       "ld tax credit, EITC, etc) sit outside the Sec. 1 com
001310-       "putation performed here and would be applied downstr
001320-       "eam.".
001330*
001340      03  filler                   pic x(22)
001350          value "filing_status".
001360      03  filler                   pic x(300)
001370         value "Filing status (single, married filing jointly,
001380-       " married filing separately, or head of household) de
001390-       "cides which deduction and bracket table applies to y
001400-       "ou.".
001410      03  filler                   pic x(300)
001420         value "This run selects the bracket table and standar
001430-       "d deduction from TX-Bracket-Table by filing status c
001440-       "ode; each status has its own thresholds and deductio
001450-       "n amount.".
001460      03  filler                   pic x(300)
001470         value "Filing status drives both Sec. 63(c) standard 
001480-       "deduction amount and the Sec. 1 rate schedule select
001490-       "ed; codes here are S, MJ, MS and HH.".
001500      03  filler                   pic x(22)
001510          value "deductions_vs_credits".
001520      03  filler                   pic x(300)
001530         value "A deduction lowers the income that gets taxed.
001540-       " A credit lowers the tax itself. A dollar of credit 
001550-       "is usually worth more than a dollar of deduction.".
001560      03  filler                   pic x(300)
001570         value "Deductions (standard or itemized) reduce taxab
001580-       "le income before the bracket walk runs; credits, not
001590-       " modelled here, would reduce federal tax after it ru
001600-       "ns.".
001610      03  filler                   pic x(300)
001620         value "Deductions operate under IRC Sec. 63 against g
001630-       "ross income; credits operate under Subpart A/B/C of 
001640-       "Sec. 22 et seq against tax liability - order of oper
001650-       "ations matters.".
001660      03  filler                   pic x(22)
001670          value "tax_planning".
001680      03  filler                   pic x(300)
001690         value "Tax planning just means arranging deductions a
001700-       "nd timing income sensibly across the year so you are
001710-       " not surprised at filing time.".
001720      03  filler                   pic x(300)
001730         value "Compare your standard deduction against likely
001740-       " itemized deductions early in the year, and check wh
001750-       "ich bracket your marginal dollar sits in before year
001760-       " end.".
001770      03  filler                   pic x(300)
001780         value "Planning around marginal rate thresholds (brac
001790-       "ket boundaries) and the standard-vs-itemized crossov
001800-       "er is the single highest-leverage move for most file
001810-       "rs.".
001820*
001830  01  TX-Term-Table redefines TX-Term-Constants.
001840      03  TX-Term-Entry            occurs 7.
001850          05  TX-Term-Key          pic x(22).
001860          05  TX-Term-Novice       pic x(300).
001870          05  TX-Term-Intermed     pic x(300).
001880          05  TX-Term-Expert       pic x(300).
001890      03  TX-Topic-Entry           occurs 3.
001900          05  TX-Topic-Key         pic x(22).
001910          05  TX-Topic-Novice      pic x(300).
001920          05  TX-Topic-Intermed    pic x(300).
001930          05  TX-Topic-Expert      pic x(300).
001940*
001950* Default (no match) explanation, one per proficiency level - E5.
001960*
001970  01  TX-Default-Constants.
001980      03  filler                   pic x(300)
001990         value "I did not recognise that term. Try asking abou
002000-       "t AGI, the standard deduction, marginal rate, effect
002010-       "ive rate, itemized deductions, progressive brackets 
002020-       "or credits.".
002030      03  filler                   pic x(300)
002040         value "No match found for that query. Known topics ar
002050-       "e filing status, deductions vs credits, tax planning
002060-       ", and the terms AGI, standard/itemized deductions, m
002070-       "arginal and effective rate.".
002080      03  filler                   pic x(300)
002090         value "Query did not match a known term or topic key.
002100-       " Supported keys: agi, standard_deduction, marginal_r
002110-       "ate, effective_rate, itemized_deductions, progressiv
002120-       "e_brackets, credits, filing_status, deductions_vs_cr
002130-       "edits, tax_planning.".
002140  01  TX-Default-Table redefines TX-Default-Constants.
002150      03  TX-Default-Novice        pic x(300).
002160      03  TX-Default-Intermed      pic x(300).
002170      03  TX-Default-Expert        pic x(300).
002180*
002190* Related-topic lookup - E6. Same key order as the two tables above.
002200*
002210  01  TX-Related-Constants.
002220      03  filler pic x(22) value "standard_deduction".
002230      03  filler pic x(22) value "itemized_deductions".
002240      03  filler pic x(22) value "tax_planning".
002250      03  filler pic x(22) value "agi".
002260      03  filler pic x(22) value "itemized_deductions".
002270      03  filler pic x(22) value "filing_status".
002280      03  filler pic x(22) value "effective_rate".
002290      03  filler pic x(22) value "progressive_brackets".
002300      03  filler pic x(22) value "tax_planning".
002310      03  filler pic x(22) value "marginal_rate".
002320      03  filler pic x(22) value "progressive_brackets".
002330      03  filler pic x(22) value "tax_planning".
002340      03  filler pic x(22) value "standard_deduction".
002350      03  filler pic x(22) value "agi".
002360      03  filler pic x(22) value "deductions_vs_credits".
002370      03  filler pic x(22) value "marginal_rate".
002380      03  filler pic x(22) value "effective_rate".
002390      03  filler pic x(22) value "tax_planning".
002400      03  filler pic x(22) value "deductions_vs_credits".
002410      03  filler pic x(22) value "itemized_deductions".
002420      03  filler pic x(22) value "tax_planning".
002430      03  filler pic x(22) value "standard_deduction".
002440      03  filler pic x(22) value "marginal_rate".
002450      03  filler pic x(22) value "tax_planning".
002460      03  filler pic x(22) value "standard_deduction".
002470      03  filler pic x(22) value "credits".
002480      03  filler pic x(22) value "itemized_deductions".
002490      03  filler pic x(22) value "filing_status".
002500      03  filler pic x(22) value "marginal_rate".
002510      03  filler pic x(22) value "deductions_vs_credits".
002520  01  TX-Related-Table redefines TX-Related-Constants.
002530      03  TX-Related-Row           occurs 10.
002540          05  TX-Related-Topic     pic x(22)  occurs 3.
002550*
