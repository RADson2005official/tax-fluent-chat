000100********************************************
000110*                                          *
000120*  Record Definition For Taxpayer Input    *
000130*              File                        *
000140*     Arrival order, no key - Sequential   *
000150********************************************
000160*  File size 80 bytes (padded).
000170*
000180* 04/01/26 vbc - Created from spec of IRS TY2024 batch calc.
000190* 19/01/26 vbc - Padded to 80 to match card-image convention.
000200* 02/02/26 dpr - TX-Filing-Status widened comment table, ticket TX-114.
000210*
000220  01  TX-Taxpayer-Record.
000230*       Taxpayer record id, carried through to every output line.
000240      03  TX-ID                    pic x(8).
000250*       Gross annual income for the year.
000260      03  TX-Income                pic 9(9)v99.
000270*       S =single, MJ=married joint, MS=married separate,
000280*       HH=head of household.
000290      03  TX-Filing-Status         pic xx.
000300*       Dependent count - not used anywhere in the tax math.
000310      03  TX-Dependents            pic 9(2).
000320*       Itemised deductions, compared against the standard amount.
000330      03  TX-Addl-Deductions       pic 9(9)v99.
000340      03  filler                   pic x(46).
000350*
