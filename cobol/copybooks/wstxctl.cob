000100********************************************
000110*                                          *
000120*  Working Storage For Run Control Totals  *
000130*   Common To Both Tax Engines             *
000140*                                          *
000150*  Adapted from the PY-PR2 counters block  *
000160*  - same idea, no year-end close here.    *
000170********************************************
000180*
000190* 08/01/26 vbc - Created, ticket TX-103.
000200* 24/01/26 vbc - Added CT-Sum-Fed-Tax, was missing from first cut.
000210*
000220  01  TX-Control-Totals.
000230      03  CT-Recs-Read             pic 9(7)      comp-3.
000240      03  CT-Recs-Accepted         pic 9(7)      comp-3.
000250      03  CT-Recs-Rejected         pic 9(7)      comp-3.
000260      03  CT-Sum-Gross-Income      pic 9(11)v99  comp-3.
000270      03  CT-Sum-Fed-Tax           pic 9(11)v99  comp-3.
000280      03  filler                   pic x(8).
000290*
