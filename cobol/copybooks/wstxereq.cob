000100********************************************
000110*                                          *
000120*  Record Definition For Explanation       *
000130*   Request File (EXPLAIN-A input)         *
000140*     Arrival order, no key - Sequential   *
000150********************************************
000160*  File size 132 bytes.
000170*
000180* 09/01/26 vbc - Created, ticket TX-104.
000190*
000200  01  TX-Explain-Req-Record.
000210      03  EQ-ID                    pic x(8).
000220      03  EQ-Query                 pic x(60).
000230*       Query is lower-cased by AA010 before the match walk.
000240      03  EQ-Proficiency           pic x(12).
000250*       Novice / intermediate / expert, else defaults to novice.
000260*       Y or N.
000270      03  EQ-Has-Context           pic x.
000280      03  EQ-Ctx-Gross-Income      pic 9(9)v99.
000290      03  EQ-Ctx-Federal-Tax       pic 9(9)v99.
000300      03  EQ-Ctx-Effective-Rate    pic 9(3)v99.
000310      03  EQ-Ctx-Marginal-Rate     pic 9(2)v99.
000320      03  filler                   pic x(20).
000330*
