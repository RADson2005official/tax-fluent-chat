000100********************************************
000110*                                          *
000120*  Working Storage For The Per-Taxpayer    *
000130*   Result Record (TAXCALC-A output)       *
000140*                                          *
000150********************************************
000160*  Logical fields - moved to a 132 byte    *
000170*  print-style line by AA040-Write-Result. *
000180*
000190* 06/01/26 vbc - Created from spec table TAXRESULT-OUT, ticket TX-101.
000200* 22/01/26 dpr - Added TR-Bracket-Desc, previously left off by mistake.
000210*
000220  01  TX-Result-Record.
000230      03  TR-ID                    pic x(8).
000240*       G = good, E = rejected.
000250      03  TR-Status                pic x.
000260      03  TR-Error-Msg             pic x(40).
000270      03  TR-Gross-Income          pic 9(9)v99.
000280      03  TR-Std-Deduction         pic 9(7)v99.
000290      03  TR-Total-Deductions      pic 9(9)v99.
000300      03  TR-Taxable-Income        pic 9(9)v99.
000310      03  TR-Federal-Tax           pic 9(9)v99.
000320      03  TR-Effective-Rate        pic 9(3)v99.
000330      03  TR-Marginal-Rate         pic 9(2)v99.
000340      03  TR-Bracket-Desc          pic x(30).
000350      03  filler                   pic x(4).
000360*
