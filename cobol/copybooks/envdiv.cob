000100********************************************
000110*  Common ENVIRONMENT DIVISION entries      *
000120*  COPY'd by every TAXCALC program so the   *
000130*  printer/switch setup only lives once.    *
000140********************************************
000150*
000160* 02/01/26 vbc - Created for the TAXCALC batch, ticket TX-100.
000170*
000180  CONFIGURATION SECTION.
000190  SOURCE-COMPUTER.       GENERIC-SERVER.
000200  OBJECT-COMPUTER.       GENERIC-SERVER.
000210  SPECIAL-NAMES.
000220      C01                 IS TOP-OF-FORM
000230      CLASS   TX-NUMERIC-CLASS IS "0" THRU "9"
000240      UPSI-0              ON STATUS IS TX-DEBUG-ON
000250                          OFF STATUS IS TX-DEBUG-OFF.
000260*
