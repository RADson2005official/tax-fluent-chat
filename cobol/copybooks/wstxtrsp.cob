000100********************************************
000110*                                          *
000120*  Working Storage For The Explanation     *
000130*   Topic Response Record (EXPLAIN-B)      *
000140*                                          *
000150********************************************
000160*  Logical fields - moved to a print-style *
000170*  line by AA040-Write-Response.           *
000180*
000190* 15/01/26 vbc - Created, ticket TX-107.
000200* 30/01/26 dpr - Added EB-Resp-KP-Count, symmetric with TP-KP-Count
000210*                in wstxtopc.cob.
000220*
000230  01  TX-EB-Response-Record.
000240      03  EB-Resp-Topic            pic x(20).
000250      03  EB-Resp-Title            pic x(50).
000260      03  EB-Resp-Content          pic x(400).
000270      03  EB-Resp-KP-Count         pic 9.
000280      03  EB-Resp-Key-Point        occurs 5.
000290          05  EB-KP-Text           pic x(80).
000300      03  EB-Resp-Related          occurs 4.
000310          05  EB-Related-Topic     pic x(22).
000320      03  filler                   pic x(4).
000330*
