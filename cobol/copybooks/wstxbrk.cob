000100********************************************
000110*                                          *
000120*  Working Storage For The 2024 Federal    *
000130*   Bracket & Standard Deduction Table     *
000140*                                          *
000150*  4 filing statuses x 7 brackets each.    *
000160*  Top bracket threshold carries a high    *
000170*  value sentinel standing for "and up".   *
000180********************************************
000190*  Table size 372 bytes (93 x 4).
000200*
000210* 05/01/26 vbc - Created for TY2024 IRS rate schedule, ticket TX-101.
000220* 21/01/26 vbc - Threshold widened to 9(8)v99, prior 9(7)v99 too small
000230*                for the 10,000,000.00 income ceiling.
000240*
000250  01  TX-Bracket-Constants.
000260      03  filler          pic x(2)       value "S ".
000270      03  filler          pic 9(5)v99    value 14600.00.
000280      03  filler          pic 9(8)v99    value 11600.00.
000290      03  filler          pic v99        value .10.
000300      03  filler          pic 9(8)v99    value 47150.00.
000310      03  filler          pic v99        value .12.
000320      03  filler          pic 9(8)v99    value 100525.00.
000330      03  filler          pic v99        value .22.
000340      03  filler          pic 9(8)v99    value 191950.00.
000350      03  filler          pic v99        value .24.
000360      03  filler          pic 9(8)v99    value 243725.00.
000370      03  filler          pic v99        value .32.
000380      03  filler          pic 9(8)v99    value 609350.00.
000390      03  filler          pic v99        value .35.
000400      03  filler          pic 9(8)v99    value 99999999.99.
000410      03  filler          pic v99        value .37.
000420*
000430      03  filler          pic x(2)       value "MJ".
000440      03  filler          pic 9(5)v99    value 29200.00.
000450      03  filler          pic 9(8)v99    value 23200.00.
000460      03  filler          pic v99        value .10.
000470      03  filler          pic 9(8)v99    value 94300.00.
000480      03  filler          pic v99        value .12.
000490      03  filler          pic 9(8)v99    value 201050.00.
000500      03  filler          pic v99        value .22.
000510      03  filler          pic 9(8)v99    value 383900.00.
000520      03  filler          pic v99        value .24.
000530      03  filler          pic 9(8)v99    value 487450.00.
000540      03  filler          pic v99        value .32.
000550      03  filler          pic 9(8)v99    value 731200.00.
000560      03  filler          pic v99        value .35.
000570      03  filler          pic 9(8)v99    value 99999999.99.
000580      03  filler          pic v99        value .37.
000590*
000600      03  filler          pic x(2)       value "MS".
000610      03  filler          pic 9(5)v99    value 14600.00.
000620      03  filler          pic 9(8)v99    value 11600.00.
000630      03  filler          pic v99        value .10.
000640      03  filler          pic 9(8)v99    value 47150.00.
000650      03  filler          pic v99        value .12.
000660      03  filler          pic 9(8)v99    value 100525.00.
000670      03  filler          pic v99        value .22.
000680      03  filler          pic 9(8)v99    value 191950.00.
000690      03  filler          pic v99        value .24.
000700      03  filler          pic 9(8)v99    value 243725.00.
000710      03  filler          pic v99        value .32.
000720      03  filler          pic 9(8)v99    value 365600.00.
000730      03  filler          pic v99        value .35.
000740      03  filler          pic 9(8)v99    value 99999999.99.
000750      03  filler          pic v99        value .37.
000760*
000770      03  filler          pic x(2)       value "HH".
000780      03  filler          pic 9(5)v99    value 21900.00.
000790      03  filler          pic 9(8)v99    value 16550.00.
000800      03  filler          pic v99        value .10.
000810      03  filler          pic 9(8)v99    value 63100.00.
000820      03  filler          pic v99        value .12.
000830      03  filler          pic 9(8)v99    value 100500.00.
000840      03  filler          pic v99        value .22.
000850      03  filler          pic 9(8)v99    value 191950.00.
000860      03  filler          pic v99        value .24.
000870      03  filler          pic 9(8)v99    value 243700.00.
000880      03  filler          pic v99        value .32.
000890      03  filler          pic 9(8)v99    value 609350.00.
000900      03  filler          pic v99        value .35.
000910      03  filler          pic 9(8)v99    value 99999999.99.
000920      03  filler          pic v99        value .37.
000930*
000940* Table view used by AA020-Find-Bracket-Row in tx010/tx020 and by
000950* AA020-Print-Bracket-Lines in tx030.  Occurrence 1 = single,
000960* 2 = married joint, 3 = married separate, 4 = head of household.
000970*
000980  01  TX-Bracket-Table redefines TX-Bracket-Constants.
000990      03  TX-Status-Entry              occurs 4.
001000          05  TX-Status-Code           pic x(2).
001010          05  TX-Std-Deduction         pic 9(5)v99.
001020          05  TX-Bracket-Row           occurs 7.
001030              07  TX-Bracket-Threshold pic 9(8)v99.
001040              07  TX-Bracket-Rate      pic v99.
001050*
