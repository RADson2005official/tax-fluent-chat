000100********************************************
000110*                                          *
000120*  Record Definition For Explanation       *
000130*   Topic Request File (EXPLAIN-B input)   *
000140*     Arrival order, no key - Sequential   *
000150********************************************
000160*  File size 40 bytes.
000170*
000180* 15/01/26 vbc - Created, ticket TX-107.
000190*
000200  01  TX-EB-Request-Record.
000210      03  EB-Topic-Key             pic x(20).
000220*       Novice or expert only - no intermediate level in EXPLAIN-B.
000230      03  EB-Expertise             pic x(6).
000240      03  filler                   pic x(14).
000250*
